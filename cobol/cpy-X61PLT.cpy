000100******************************************************************
000200* X61PLT   - PLACE-TABLE-AREA - TABELLA COMUNI/STATI ESTERI
000300* **++ tabella in memoria dei comuni/stati esteri di nascita,
000400*      caricata da X61T003 e passata per LINKAGE a X61D001 e
000500*      X61T002; ordinata per PT-CODE crescente per consentire
000600*      SEARCH ALL (non esiste file indicizzato in questo impianto)
000700*------------------------------------------------------------------
000800* 02/09/89  ALAIMO      PRIMA STESURA - RQ CF-001
000900* 18/06/92  ALAIMO      AGGIUNTA ASCENDING KEY PER SEARCH ALL
001000* 07/02/96  BEPARDI     PORTATO IL LIMITE VOCI A 9999 (RQ CF-014)
001100******************************************************************
001200 01  PLACE-TABLE-AREA.
001300     05  PLACE-TABLE-TOTAL        PIC 9(04) COMP.
001400     05  FILLER                   PIC X(02).
001500     05  PLACE-TABLE-ENTRIES.
001600         10  PT-ENTRY OCCURS 0 TO 9999 TIMES
001700                      DEPENDING ON PLACE-TABLE-TOTAL
001800                      ASCENDING KEY IS PT-CODE
001900                      INDEXED BY PT-IDX.
002000             15  PT-NAME-ITALIAN  PIC X(40).
002100             15  PT-PROVINCE      PIC X(02).
002200             15  PT-CODE          PIC X(04).
002300             15  PT-TYPE          PIC X(01).
002400                 88  PT-TYPE-CITY     VALUE 'C'.
002500                 88  PT-TYPE-BORDER   VALUE 'B'.
002600                 88  PT-TYPE-FOREIGN  VALUE 'F'.
002700             15  PT-NAME-FOREIGN  PIC X(40).
002800             15  FILLER           PIC X(03).
