000100******************************************************************
000200* X61DEC   - DECODE-RECORD - USCITA DELLA DECODIFICA DEL CF
000300* **++ sesso, data di nascita e luogo di nascita ricostruiti a
000400*      partire da un codice fiscale; DEC-ERROR-FLAG segnala le
000500*      condizioni di errore senza interrompere il lotto
000600*------------------------------------------------------------------
000700* 18/06/92  ALAIMO      PRIMA STESURA - RQ CF-009
000800* 07/02/96  BEPARDI     AGGIUNTO DEC-ERROR-FLAG (RQ CF-014)
000900******************************************************************
001000 01  DECODE-RECORD.
001100     05  DEC-TIN-CODE             PIC X(16).
001200     05  DEC-GENDER               PIC X(01).
001300         88  DEC-GENDER-MALE          VALUE 'M'.
001400         88  DEC-GENDER-FEMALE        VALUE 'F'.
001500     05  DEC-DOB-YEAR             PIC 9(04).
001600     05  DEC-DOB-MONTH            PIC 9(02).
001700     05  DEC-DOB-DAY              PIC 9(02).
001800     05  DEC-PLACE-CODE           PIC X(04).
001900     05  DEC-PLACE-NAME-ITALIAN   PIC X(40).
002000     05  DEC-PLACE-PROVINCE       PIC X(02).
002100     05  DEC-ERROR-FLAG           PIC X(01).
002200         88  DEC-NO-ERROR             VALUE SPACE.
002300         88  DEC-INVALID-TIN          VALUE 'T'.
002400         88  DEC-INVALID-MONTH        VALUE 'M'.
002500         88  DEC-PLACE-NOT-FOUND      VALUE 'P'.
002600     05  FILLER                   PIC X(08).
