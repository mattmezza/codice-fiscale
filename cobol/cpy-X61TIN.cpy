000100******************************************************************
000200* X61TIN   - TIN-RECORD LAYOUT (CODICE FISCALE SUBSYSTEM)
000300* **++ codice fiscale a 16 posizioni, con vista scomposta nelle
000400*      6 componenti posizionali per uso in fase di decodifica
000500*------------------------------------------------------------------
000600* 14/05/87  ALAIMO      PRIMA STESURA - RQ CF-001
000700* 20/11/91  ALAIMO      AGGIUNTA VISTA TIN-CODE-PARTS REDEFINES
000800******************************************************************
000900 01  TIN-RECORD.
001000     05  TIN-CODE                 PIC X(16).
001100     05  TIN-CODE-PARTS REDEFINES TIN-CODE.
001200         10  TIN-SURNAME-TRIPLET  PIC X(03).
001300         10  TIN-NAME-TRIPLET     PIC X(03).
001400         10  TIN-YEAR-PAIR        PIC X(02).
001500         10  TIN-MONTH-CHAR       PIC X(01).
001600         10  TIN-DAY-GENDER-PAIR  PIC X(02).
001700         10  TIN-DAY-GENDER-N REDEFINES TIN-DAY-GENDER-PAIR
001800                                  PIC 9(02).
001900         10  TIN-PLACE-CODE       PIC X(04).
002000         10  TIN-CONTROL-CHAR     PIC X(01).
002100     05  FILLER                   PIC X(04).
