      CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    X61T002.
000400 AUTHOR.        ALAIMO.
000500 INSTALLATION.  CED ALFA SPA - MILANO.
000600 DATE-WRITTEN.  18/06/92.
000700 DATE-COMPILED.
000800 SECURITY.      RISERVATO - USO INTERNO CED. DIFFUSIONE
000900 LIMITATA AL PERSONALE AUTORIZZATO.
001000*----------------------------------------------------------------
001100* X61T002  -  DECODIFICA DEL CODICE FISCALE (MOTORE)
001200* **++ dato un TIN-RECORD (codice fiscale a 16 posizioni) e la
001300*      tabella comuni/stati esteri gia' caricata in memoria
001400*      (PLACE-TABLE-AREA, costruita da X61T003), ricostruisce
001500*      sesso, data di nascita e luogo di nascita in un
001600*      DECODE-RECORD. Non effettua la verifica di lunghezza sul
001700*      TIN (a carico del driver X61D001 prima della CALL);
001800*      segnala invece lettera mese non valida o comune non
001900*      trovato tramite DEC-ERROR-FLAG, senza interrompere il
002000*      lotto.
002100*      IL MOTORE NON SCRIVE MAI SU FILE E NON DISPLAYA NULLA: LA
002200*      SEGNALAZIONE DI ANOMALIA E' SOLO NEL DECODE-RECORD, A
002300*      CARICO DEL CHIAMANTE (X61D001) DECIDERE COSA FARNE
002400*----------------------------------------------------------------
002500* REGISTRO DELLE VARIANTI
002600*------------------------------------------------------------------
002700* 18/06/92  ALAIMO      PRIMA STESURA - RQ CF-009
002800* 18/06/92  ALAIMO      RQ CF-009 - CORRETTA LA DECODIFICA DEL
002900*                       GIORNO DI NASCITA: UNA VERSIONE PRECEDENTE
003000*                       NON SOTTRAEVA 40 DAL GIORNO QUANDO IL
003100*                       SESSO E' FEMMINILE, CON RISCHIO DI GIORNO
003200*                       > 31; QUI LA SOTTRAZIONE E' SEMPRE
003300*                       APPLICATA PRIMA DI COMPORRE LA DATA
003400*                       (VEDI 0020-DETERMINA-SESSO-GIORNO)
003500* 12/12/93  BEPARDI     RQ CF-010 - REGOLA DEL SECOLO: CONFRONTO
003600*                       CON L'ANNO CORRENTE DI SISTEMA (ACCEPT
003700*                       FROM DATE) ANZICHE' SECOLO FISSO
003800* 11/03/94  BEPARDI     RQ CF-011 - RICERCA MESE CON SEARCH SU
003900*                       MONTH-LETTER-TABLE AL POSTO DI IF A CATENA
004000* 07/02/96  BEPARDI     RQ CF-014 - AGGIUNTO WS-RETURN-CODE IN
004100*                       LINKAGE PER USO FUTURO DEL CHIAMANTE
004200* 30/09/98  BEPARDI     RQ CF-013 - VERIFICA Y2K: LA REGOLA DEL
004300*                       SECOLO E' STATA SCRITTA FIN DALL'ORIGINE
004400*                       PER GESTIRE IL CAMBIO SECOLO, COLLAUDATA
004500*                       CON DATE DI SISTEMA 1999 E 2000 - NESSUNA
004600*                       MODIFICA AL PROGRAMMA
004700* 14/11/01  FERRERO     RQ CF-019 - NESSUNA MODIFICA FUNZIONALE,
004800*                       SOLO RIORDINO COMMENTI DI TESTATA
004900* 19/04/03  FERRERO     RQ CF-022 - PARAGRAFI RINUMERATI CON
005000*                       PREFISSO A 4 CIFRE E USCITA DI RICERCA
005100*                       MESE RICONDOTTA A GO TO, SECONDO LO
005200*                       STANDARD DI REPARTO PER I NUOVI PROGRAMMI
005300*----------------------------------------------------------------
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.    IBM-370.
005700 OBJECT-COMPUTER.    IBM-370.
005800 SPECIAL-NAMES.
005900 C01 IS TOP-OF-FORM
006000 CLASS LETTERE-VALIDE IS 'A' THRU 'Z'
006100 UPSI-0 SWITCH-DEBUG.
006200*
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500**
006600 DATA DIVISION.
006700*
006800 FILE SECTION.
006900*
007000 WORKING-STORAGE SECTION.
007100*
007200* WK-LITERALI - DATA DI SISTEMA USATA PER LA REGOLA DEL SECOLO
007300* (RQ CF-010); WK-DATA-SISTEMA-X E' LA RIDEFINIZIONE A STRINGA
007400* USATA SOLO PER IL DISPLAY DI DIAGNOSTICA IN COLLAUDO
007500 01 WK-LITERALI.
007600 03 WK-DATA-SISTEMA.
007700 05 WK-ANNO-SISTEMA       PIC 9(02).
007800 05 WK-MESE-SISTEMA       PIC 9(02).
007900 05 WK-GIORNO-SISTEMA     PIC 9(02).
008000 03 WK-DATA-SISTEMA-X REDEFINES WK-DATA-SISTEMA
008100 PIC X(06).
008200 03 FILLER                 PIC X(01).
008300*
008400* WS-CALCOLO-SESSO-GIORNO - AREA DI LAVORO PER LA CORREZIONE
008500* RQ CF-009 (SESSO E GIORNO RICAVATI DALLA STESSA COPPIA CIFRE)
008600 01 WS-CALCOLO-SESSO-GIORNO.
008700 03 WS-GIORNO-SESSO-VALORE PIC 9(02) COMP.
008800 03 FILLER                 PIC X(01).
008900*
009000* WS-CALCOLO-ANNO - AREA DI LAVORO PER LA REGOLA DEL SECOLO
009100* RQ CF-010
009200 01 WS-CALCOLO-ANNO.
009300 03 WS-ANNO-COPPIA-N       PIC 9(02) COMP.
009400 03 WS-ANNO-SISTEMA-N      PIC 9(02) COMP.
009500 03 FILLER                 PIC X(01).
009600*
009700* X61MTH - TABELLA FISSA DELLE 13 LETTERE MESE (A,B,C,D,E,H,L,M,
009800* P,R,S,T) CON LA RISPETTIVA POSIZIONE 1-12, USATA DALLA RICERCA
009900* DI 0030-DETERMINA-MESE
010000 COPY X61MTH.
010100*
010200 LOCAL-STORAGE SECTION.
010300* LS-NON-USATO - SCALARE DI RISERVA, PRESENTE PER SIMMETRIA CON
010400* GLI ALTRI MODULI DEL SOTTOSISTEMA CHE RISERVANO UNO SPAZIO DI
010500* LOCAL-STORAGE LIBERO PER FUTURE DIAGNOSTICHE DI COLLAUDO
010600 77 LS-NON-USATO             PIC X(01).
010700*
010800 LINKAGE SECTION.
010900* TIN-RECORD - CODICE FISCALE DA DECODIFICARE, PASSATO DAL
011000* CHIAMANTE (X61D001 IN LOTTO, O X61DTS1 IN COLLAUDO)
011100 COPY X61TIN.
011200*
011300* PLACE-TABLE-AREA - TABELLA COMUNI/STATI ESTERI GIA' CARICATA E
011400* ORDINATA DA X61T003, CONDIVISA IN SOLA LETTURA DA QUESTO MOTORE
011500 COPY X61PLT.
011600*
011700* DECODE-RECORD - ESITO DELLA DECODIFICA: SESSO, DATA E LUOGO DI
011800* NASCITA RICOSTRUITI, PIU' L'INDICATORE DI ANOMALIA DEC-ERROR-FLAG
011900 COPY X61DEC.
012000*
012100* WS-RETURN-CODE - CODICE DI RITORNO RISERVATO PER USO FUTURO DEL
012200* CHIAMANTE (RQ CF-014); NON ANCORA VALORIZZATO DIVERSO DA ZERO
012300 01 WS-RETURN-CODE           PIC 9(02).
012400*
012500 PROCEDURE DIVISION USING TIN-RECORD
012600 PLACE-TABLE-AREA
012700 DECODE-RECORD
012800 WS-RETURN-CODE.
012900*----------------------------------------------------------------
013000* 0010-BEGIN - GOVERNA LA DECODIFICA: SESSO E GIORNO, MESE, ANNO,
013100* COMUNE DI NASCITA, IN QUEST'ORDINE FISSO, SENZA INTERROMPERE
013200* IL FLUSSO SU NESSUNA ANOMALIA SINGOLA (IL CHIAMANTE DECIDE COSA
013300* FARE DI DEC-ERROR-FLAG A FINE CALL)
013400*----------------------------------------------------------------
013500 0010-BEGIN.
013600 MOVE ZERO                       TO WS-RETURN-CODE.
013700 INITIALIZE DECODE-RECORD.
013800 MOVE TIN-CODE                   TO DEC-TIN-CODE.
013900 MOVE SPACE                      TO DEC-ERROR-FLAG.
014000 PERFORM 0020-DETERMINA-SESSO-GIORNO
014100 THRU 0020-DETERMINA-SESSO-GIORNO-EXIT.
014200 PERFORM 0030-DETERMINA-MESE
014300 THRU 0030-DETERMINA-MESE-EXIT.
014400 PERFORM 0040-DETERMINA-ANNO-NASCITA
014500 THRU 0040-DETERMINA-ANNO-NASCITA-EXIT.
014600 MOVE TIN-PLACE-CODE              TO DEC-PLACE-CODE.
014700 PERFORM 0050-RICERCA-COMUNE THRU 0050-RICERCA-COMUNE-EXIT.
014800 GOBACK.
014900*
015000*----------------------------------------------------------------
015100* 0020-DETERMINA-SESSO-GIORNO - CORREZIONE RQ CF-009: IL VALORE
015200* GREZZO DELLE POSIZIONI 10-11 (FINO A 71) NON VA MAI USATO COME
015300* GIORNO SENZA SOTTRARRE L'OFFSET 40 PER IL SESSO FEMMINILE - QUI
015400* LA SOTTRAZIONE E' SEMPRE ESEGUITA
015500*----------------------------------------------------------------
015600 0020-DETERMINA-SESSO-GIORNO.
015700 MOVE TIN-DAY-GENDER-N            TO WS-GIORNO-SESSO-VALORE.
015800 IF WS-GIORNO-SESSO-VALORE > 31
015900 SET DEC-GENDER-FEMALE         TO TRUE
016000 SUBTRACT 40 FROM WS-GIORNO-SESSO-VALORE
016100 ELSE
016200 SET DEC-GENDER-MALE           TO TRUE
016300 END-IF.
016400 MOVE WS-GIORNO-SESSO-VALORE      TO DEC-DOB-DAY.
016500 0020-DETERMINA-SESSO-GIORNO-EXIT.
016600 EXIT.
016700*
016800*----------------------------------------------------------------
016900* 0030-DETERMINA-MESE - RICERCA DELLA LETTERA MESE NELLA TABELLA
017000* FISSA DI 13 POSIZIONI (ORDINE NON ALFABETICO, QUINDI SEARCH
017100* SEMPLICE E NON SEARCH ALL); LA POSIZIONE TROVATA COINCIDE CON
017200* IL NUMERO DI MESE (1-12). SE LA LETTERA NON E' IN TABELLA SI
017300* SEGNALA L'ANOMALIA E SI ESCE SUBITO CON GO TO, SENZA VALORIZZARE
017400* DEC-DOB-MONTH
017500*----------------------------------------------------------------
017600 0030-DETERMINA-MESE.
017700 SET MONTH-IDX                   TO 1.
017800 SEARCH MONTH-LETTER
017900 AT END
018000 SET DEC-INVALID-MONTH     TO TRUE
018100 GO TO 0030-DETERMINA-MESE-EXIT
018200 WHEN MONTH-LETTER(MONTH-IDX) = TIN-MONTH-CHAR
018300 SET DEC-DOB-MONTH         TO MONTH-IDX
018400 END-SEARCH.
018500 0030-DETERMINA-MESE-EXIT.
018600 EXIT.
018700*
018800*----------------------------------------------------------------
018900* 0040-DETERMINA-ANNO-NASCITA - REGOLA DEL CAMBIO SECOLO
019000* (RQ CF-010): SE LA COPPIA ANNO E' MAGGIORE O UGUALE ALLE ULTIME
019100* 2 CIFRE DELL'ANNO CORRENTE DI SISTEMA, L'ANNO PIENO E'
019200* 1900+COPPIA, ALTRIMENTI 2000+COPPIA
019300*----------------------------------------------------------------
019400 0040-DETERMINA-ANNO-NASCITA.
019500 ACCEPT WK-DATA-SISTEMA           FROM DATE.
019600 MOVE TIN-YEAR-PAIR                TO WS-ANNO-COPPIA-N.
019700 MOVE WK-ANNO-SISTEMA               TO WS-ANNO-SISTEMA-N.
019800 IF WS-ANNO-COPPIA-N >= WS-ANNO-SISTEMA-N
019900 COMPUTE DEC-DOB-YEAR = 1900 + WS-ANNO-COPPIA-N
020000 ELSE
020100 COMPUTE DEC-DOB-YEAR = 2000 + WS-ANNO-COPPIA-N
020200 END-IF.
020300 0040-DETERMINA-ANNO-NASCITA-EXIT.
020400 EXIT.
020500*
020600*----------------------------------------------------------------
020700* 0050-RICERCA-COMUNE - RICERCA BINARIA (SEARCH ALL) DEL COMUNE/
020800* STATO ESTERO DI NASCITA NELLA TABELLA CARICATA DA X61T003,
020900* ORDINATA PER PT-CODE CRESCENTE; SE IL CODICE NON E' IN TABELLA
021000* SI SEGNALA L'ANOMALIA E SI LASCIANO A SPAZI NOME E PROVINCIA
021100*----------------------------------------------------------------
021200 0050-RICERCA-COMUNE.
021300 SEARCH ALL PT-ENTRY
021400 AT END
021500 SET DEC-PLACE-NOT-FOUND   TO TRUE
021600 WHEN PT-CODE(PT-IDX) = TIN-PLACE-CODE
021700 MOVE PT-NAME-ITALIAN(PT-IDX)
021800 TO DEC-PLACE-NAME-ITALIAN
021900 MOVE PT-PROVINCE(PT-IDX)   TO DEC-PLACE-PROVINCE
022000 END-SEARCH.
022100 0050-RICERCA-COMUNE-EXIT.
022200 EXIT.
