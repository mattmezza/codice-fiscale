000100******************************************************************
000200* X61CIT   - CITIZEN-RECORD LAYOUT (CODICE FISCALE SUBSYSTEM)
000300* **++ anagrafica cittadino in ingresso al calcolo del codice
000400*      fiscale - cognome, nome, data di nascita, sesso, comune
000500*      o stato estero di nascita (chiave su TABELLA-COMUNI)
000600*------------------------------------------------------------------
000700* 14/05/87  ALAIMO      PRIMA STESURA - RQ CF-001
000800* 02/09/89  ALAIMO      AGGIUNTO CIT-PLACE-CODE PER RICERCA COMUNE
000900* 11/03/94  BEPARDI     RIALLINEATO A FORMATO RECORD 80 BYTE
001000******************************************************************
001100 01  CIT-RECORD.
001200     05  CIT-NAME                PIC X(30).
001300     05  CIT-SURNAME              PIC X(30).
001400     05  CIT-DOB-YEAR             PIC 9(04).
001500     05  CIT-DOB-YEAR-X REDEFINES CIT-DOB-YEAR
001600                                  PIC X(04).
001700     05  CIT-DOB-MONTH            PIC 9(02).
001800     05  CIT-DOB-MONTH-X REDEFINES CIT-DOB-MONTH
001900                                  PIC X(02).
002000     05  CIT-DOB-DAY              PIC 9(02).
002100     05  CIT-DOB-DAY-X REDEFINES CIT-DOB-DAY
002200                                  PIC X(02).
002300     05  CIT-GENDER               PIC X(01).
002400         88  CIT-GENDER-MALE          VALUE 'M'.
002500         88  CIT-GENDER-FEMALE        VALUE 'F'.
002600     05  CIT-PLACE-CODE           PIC X(04).
002700     05  FILLER                   PIC X(07).
