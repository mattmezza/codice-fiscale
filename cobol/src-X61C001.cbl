      CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    X61C001.
000400 AUTHOR.        ALAIMO.
000500 INSTALLATION.  CED ALFA SPA - MILANO.
000600 DATE-WRITTEN.  01/06/87.
000700 DATE-COMPILED.
000800 SECURITY.      RISERVATO - USO INTERNO CED. DIFFUSIONE
000900 LIMITATA AL PERSONALE AUTORIZZATO.
001000*----------------------------------------------------------------
001100* X61C001  -  CALCOLO CODICE FISCALE - DRIVER DI LOTTO
001200* **++ legge sequenzialmente l'anagrafica cittadini (CITIZEN-FILE),
001300*      richiama per ciascun record il motore di calcolo X61T001 e
001400*      scrive il codice fiscale calcolato su TIN-OUTPUT-FILE, un
001500*      record di uscita per ogni record di ingresso, nello stesso
001600*      ordine. Nessun controllo di rottura, nessun totale: lotto
001700*      puramente sequenziale record-per-record.
001800*----------------------------------------------------------------
001900* REGISTRO DELLE VARIANTI
002000*------------------------------------------------------------------
002100* 01/06/87  ALAIMO      PRIMA STESURA - RQ CF-002 - DRIVER DI
002200*                       LOTTO PER IL CALCOLO DEL CODICE FISCALE
002300* 02/09/89  ALAIMO      RQ CF-005 - ALLINEATO CIT-RECORD AL NUOVO
002400*                       FORMATO CON CIT-PLACE-CODE
002500* 11/03/94  BEPARDI     RQ CF-011 - RIALLINEATO A CITIZEN-RECORD
002600*                       80 BYTE (FD A 73 BYTE, RESTO A SPAZI)
002700* 30/09/98  BEPARDI     RQ CF-013 - VERIFICA Y2K: IL DRIVER NON
002800*                       TRATTA DATE DI SISTEMA, SOLO DATI ANAGRA-
002900*                       FICI GIA' IN FORMATO AAAA - NESSUNA
003000*                       MODIFICA RICHIESTA
003100* 14/11/01  FERRERO     RQ CF-019 - NESSUNA MODIFICA FUNZIONALE,
003200*                       SOLO RIORDINO COMMENTI DI TESTATA
003300* 19/04/03  FERRERO     RQ CF-022 - PARAGRAFI RINUMERATI CON
003400*                       PREFISSO A 4 CIFRE E USCITA DI LETTURA
003500*                       RICONDOTTA A GO TO, SECONDO LO STANDARD
003600*                       DI REPARTO PER I NUOVI PROGRAMMI
003700*----------------------------------------------------------------
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.    IBM-370.
004100 OBJECT-COMPUTER.    IBM-370.
004200 SPECIAL-NAMES.
004300 C01 IS TOP-OF-FORM
004400 CLASS LETTERE-VALIDE IS 'A' THRU 'Z'
004500 UPSI-0 SWITCH-DEBUG.
004600*
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900 SELECT CITIZEN-FILE               ASSIGN TO CITANA
005000 FILE STATUS CIT-FS.
005100 SELECT TIN-OUTPUT-FILE             ASSIGN TO TINOUT
005200 FILE STATUS TOF-FS.
005300**
005400 DATA DIVISION.
005500*
005600 FILE SECTION.
005700* CITIZEN-FILE - ANAGRAFICA CITTADINI IN INGRESSO AL LOTTO DI
005800* CALCOLO; RECORD A LUNGHEZZA FISSA, 73 BYTE DI DATI PIU' 7 BYTE
005900* DI RISERVA, COME DA STANDARD DI REPARTO PER I TRACCIATI NUOVI
006000 FD  CITIZEN-FILE                      RECORDING F.
006100 01  CITIZEN-FILE-REC.
006200 05  CFR-NAME                      PIC X(30).
006300 05  CFR-SURNAME                   PIC X(30).
006400 05  CFR-DOB-YEAR                  PIC X(04).
006500 05  CFR-DOB-MONTH                 PIC X(02).
006600 05  CFR-DOB-DAY                   PIC X(02).
006700 05  CFR-GENDER                    PIC X(01).
006800 05  CFR-PLACE-CODE                PIC X(04).
006900 05  FILLER                        PIC X(07).
007000*
007100* TIN-OUTPUT-FILE - CODICE FISCALE CALCOLATO, UN RECORD PER
007200* OGNI RECORD LETTO DA CITIZEN-FILE, NELLO STESSO ORDINE
007300 FD  TIN-OUTPUT-FILE                   RECORDING F.
007400 01  TIN-OUTPUT-REC                    PIC X(16).
007500*
007600 WORKING-STORAGE SECTION.
007700*
007800* CIT-RECORD - COPIA DI LAVORO DELL'ANAGRAFICA, PASSATA PER
007900* LINKAGE AL MOTORE DI CALCOLO X61T001
008000 COPY X61CIT.
008100*
008200* TIN-RECORD - CODICE FISCALE RESTITUITO DAL MOTORE DI CALCOLO
008300 COPY X61TIN.
008400*
008500* WS-RETURN-CODE - CODICE DI RITORNO DELLA CALL AL MOTORE;
008600* SCALARE INDIPENDENTE, NON APPARTIENE AD ALCUN GRUPPO
008700 77  WS-RETURN-CODE                    PIC 9(02).
008800*
008900 LOCAL-STORAGE SECTION.
009000 01 LS-FILE-STATUSES.
009100 03 CIT-FS                 PIC XX.
009200 88 CIT-OK                   VALUE '00'.
009300 88 CIT-EOF                  VALUE '10'.
009400 03 TOF-FS                 PIC XX.
009500 88 TOF-OK                   VALUE '00'.
009600 03 FILLER                 PIC X(02).
009700*
009800 01 LS-CONTATORI.
009900 03 WS-CONTA-LETTI         PIC 9(06) COMP VALUE ZERO.
010000 03 WS-CONTA-SCRITTI       PIC 9(06) COMP VALUE ZERO.
010100 03 FILLER                 PIC X(04).
010200*
010300 PROCEDURE DIVISION.
010400*----------------------------------------------------------------
010500* 0010-INIZIO - PARAGRAFO DI GOVERNO: APRE I FILE, PILOTA IL
010600* CICLO SEQUENZIALE RECORD-PER-RECORD E STAMPA IL RIEPILOGO
010700*----------------------------------------------------------------
010800 0010-INIZIO.
010900 DISPLAY ' ***** X61C001 - CALCOLO CODICE FISCALE *****'.
011000 PERFORM 0020-APRI-FILES THRU 0020-APRI-FILES-EXIT.
011100 PERFORM 0030-LEGGI-CITIZEN THRU 0030-LEGGI-CITIZEN-EXIT.
011200 PERFORM 0050-CICLO-CALCOLO UNTIL CIT-EOF.
011300 PERFORM 0040-CHIUDI-FILES THRU 0040-CHIUDI-FILES-EXIT.
011400 DISPLAY ' RECORD LETTI   : ' WS-CONTA-LETTI.
011500 DISPLAY ' RECORD SCRITTI : ' WS-CONTA-SCRITTI.
011600 GOBACK.
011700*
011800*----------------------------------------------------------------
011900* 0020-APRI-FILES - APERTURA DEI DUE FILE DEL LOTTO; GLI ERRORI
012000* DI OPEN SONO SOLO SEGNALATI A VIDEO, NON INTERROMPONO IL LOTTO
012100*----------------------------------------------------------------
012200 0020-APRI-FILES.
012300 OPEN INPUT  CITIZEN-FILE.
012400 IF NOT CIT-OK
012500 DISPLAY 'X61C001 - ERRORE APERTURA CITIZEN-FILE - FS: '
012600 CIT-FS
012700 END-IF.
012800 OPEN OUTPUT TIN-OUTPUT-FILE.
012900 IF NOT TOF-OK
013000 DISPLAY 'X61C001 - ERRORE APERTURA TIN-OUTPUT-FILE - FS: '
013100 TOF-FS
013200 END-IF.
013300 0020-APRI-FILES-EXIT.
013400 EXIT.
013500*
013600*----------------------------------------------------------------
013700* 0030-LEGGI-CITIZEN - LETTURA DI UN RECORD DI ANAGRAFICA E
013800* TRAVASO NELLA COPIA DI LAVORO CIT-RECORD; IN FINE-FILE O IN
013900* ERRORE DI LETTURA SI ESCE SUBITO CON GO TO, SENZA TOCCARE
014000* I CONTATORI NE' LA COPIA DI LAVORO
014100*----------------------------------------------------------------
014200 0030-LEGGI-CITIZEN.
014300 READ CITIZEN-FILE.
014400 IF CIT-EOF
014500 GO TO 0030-LEGGI-CITIZEN-EXIT
014600 END-IF.
014700 IF NOT CIT-OK
014800 DISPLAY 'X61C001 - ERRORE LETTURA CITIZEN-FILE - FS: '
014900 CIT-FS
015000 GO TO 0030-LEGGI-CITIZEN-EXIT
015100 END-IF.
015200 ADD 1                             TO WS-CONTA-LETTI.
015300 MOVE SPACES                       TO CIT-RECORD.
015400 MOVE CFR-NAME                     TO CIT-NAME.
015500 MOVE CFR-SURNAME                   TO CIT-SURNAME.
015600 MOVE CFR-DOB-YEAR-X               TO CIT-DOB-YEAR-X.
015700 MOVE CFR-DOB-MONTH                TO CIT-DOB-MONTH-X.
015800 MOVE CFR-DOB-DAY                  TO CIT-DOB-DAY-X.
015900 MOVE CFR-GENDER                    TO CIT-GENDER.
016000 MOVE CFR-PLACE-CODE                TO CIT-PLACE-CODE.
016100 0030-LEGGI-CITIZEN-EXIT.
016200 EXIT.
016300*
016400*----------------------------------------------------------------
016500* 0040-CHIUDI-FILES - CHIUSURA DEI DUE FILE A FINE LOTTO
016600*----------------------------------------------------------------
016700 0040-CHIUDI-FILES.
016800 CLOSE CITIZEN-FILE.
016900 CLOSE TIN-OUTPUT-FILE.
017000 0040-CHIUDI-FILES-EXIT.
017100 EXIT.
017200*
017300*----------------------------------------------------------------
017400* 0050-CICLO-CALCOLO - CORPO DEL CICLO PRINCIPALE: RICHIAMA IL
017500* MOTORE DI CALCOLO PER IL RECORD CORRENTE, SCRIVE IL CODICE
017600* FISCALE E LEGGE IL RECORD SUCCESSIVO
017700*----------------------------------------------------------------
017800 0050-CICLO-CALCOLO.
017900 PERFORM 0060-CALCOLA-E-SCRIVI THRU 0060-CALCOLA-E-SCRIVI-EXIT.
018000 PERFORM 0030-LEGGI-CITIZEN THRU 0030-LEGGI-CITIZEN-EXIT.
018100*
018200*----------------------------------------------------------------
018300* 0060-CALCOLA-E-SCRIVI - CALL AL MOTORE X61T001 PER IL RECORD
018400* CORRENTE E SCRITTURA DEL CODICE FISCALE CALCOLATO
018500*----------------------------------------------------------------
018600 0060-CALCOLA-E-SCRIVI.
018700 MOVE ZERO                         TO WS-RETURN-CODE.
018800 INITIALIZE TIN-RECORD.
018900 CALL 'X61T001' USING CIT-RECORD
019000 TIN-RECORD
019100 WS-RETURN-CODE.
019200 MOVE TIN-CODE                      TO TIN-OUTPUT-REC.
019300 WRITE TIN-OUTPUT-REC.
019400 IF TOF-OK
019500 ADD 1                           TO WS-CONTA-SCRITTI
019600 ELSE
019700 DISPLAY 'X61C001 - ERRORE SCRITTURA TIN-OUTPUT-FILE - FS: '
019800 TOF-FS
019900 END-IF.
020000 0060-CALCOLA-E-SCRIVI-EXIT.
020100 EXIT.
