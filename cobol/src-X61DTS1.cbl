      CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    X61DTS1.
000400 AUTHOR.        ALAIMO.
000500 INSTALLATION.  CED ALFA SPA - MILANO.
000600 DATE-WRITTEN.  14/05/87.
000700 DATE-COMPILED.
000800 SECURITY.      RISERVATO - USO INTERNO CED. DIFFUSIONE
000900 LIMITATA AL PERSONALE AUTORIZZATO.
001000*----------------------------------------------------------------
001100* X61DTS1  -  SUITE DI COLLAUDO DEL CALCOLO CODICE FISCALE
001200* MI2457.CF.CALCOLO.XUNIT
001300* **++ legge un file di casi di prova (TCIT-FILE), ciascuno con
001400*      un'anagrafica cittadino e il codice fiscale atteso, CALLa
001500*      il motore di calcolo X61T001 e confronta il risultato con
001600*      il valore atteso, tenendo i contatori superati/falliti
001700*      nello stile delle suite di collaudo del reparto.
001800*      NON E' UN PROGRAMMA DI PRODUZIONE: GIRA SOLO IN COLLAUDO,
001900*      A FRONTE DI UN NUOVO RILASCIO DEL MOTORE DI CALCOLO, E
002000*      TERMINA CON RETURN-CODE 12 SE ALMENO UN CASO E' FALLITO,
002100*      IN MODO DA FAR FALLIRE IL JOB DI COLLAUDO A VIDEO.
002200*----------------------------------------------------------------
002300* REGISTRO DELLE VARIANTI
002400*------------------------------------------------------------------
002500* 14/05/87  ALAIMO      PRIMA STESURA - RQ CF-001 - SUITE DI
002600*                       COLLAUDO DEL MOTORE DI CALCOLO, SUL
002700*                       MODELLO DELLE SUITE DI COLLAUDO DEL REPARTO
002800* 02/09/89  ALAIMO      RQ CF-005 - ALLINEATO IL TRACCIATO DEL
002900*                       CASO DI PROVA AL NUOVO CIT-PLACE-CODE
003000* 11/03/94  BEPARDI     RQ CF-011 - RIALLINEATO A CITIZEN-RECORD
003100*                       80 BYTE (TRACCIATO CASO DI PROVA A 150
003200*                       BYTE, RESTO A SPAZI)
003300* 30/09/98  BEPARDI     RQ CF-013 - VERIFICA Y2K: LA SUITE NON
003400*                       TRATTA DATE DI SISTEMA - NESSUNA MODIFICA
003500*                       RICHIESTA
003600* 14/11/01  FERRERO     RQ CF-019 - NESSUNA MODIFICA FUNZIONALE,
003700*                       SOLO RIORDINO COMMENTI DI TESTATA
003800* 19/04/03  FERRERO     RQ CF-022 - PARAGRAFI RINUMERATI CON
003900*                       PREFISSO A 4 CIFRE E USCITA DI LETTURA
004000*                       RICONDOTTA A GO TO, SECONDO LO STANDARD
004100*                       DI REPARTO PER I NUOVI PROGRAMMI
004200*----------------------------------------------------------------
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.    IBM-370.
004600 OBJECT-COMPUTER.    IBM-370.
004700 SPECIAL-NAMES.
004800 C01 IS TOP-OF-FORM
004900 CLASS LETTERE-VALIDE IS 'A' THRU 'Z'
005000 UPSI-0 SWITCH-DEBUG.
005100*
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400* TCIT - FILE DEI CASI DI PROVA, UN RECORD PER CASO: ANAGRAFICA
005500* PIU' CODICE FISCALE ATTESO, PREPARATO A MANO DAL COLLAUDATORE
005600 SELECT TCIT                       ASSIGN TO TCIT
005700 FILE STATUS TCIT-FS.
005800**
005900 DATA DIVISION.
006000*
006100 FILE SECTION.
006200* TCIT-REC - CASO DI PROVA: DESCRIZIONE LIBERA, ANAGRAFICA NEL
006300* MEDESIMO FORMATO DI CITIZEN-FILE-REC E CODICE FISCALE ATTESO
006400 FD  TCIT                              RECORDING F.
006500 01  TCIT-REC.
006600 03  TCIT-DESCRIZIONE               PIC X(50).
006700 03  FILLER                         PIC X(01).
006800 03  TCIT-INPUT.
006900 05  TCIT-NAME                  PIC X(30).
007000 05  TCIT-SURNAME               PIC X(30).
007100 05  TCIT-DOB-YEAR              PIC X(04).
007200 05  TCIT-DOB-MONTH             PIC X(02).
007300 05  TCIT-DOB-DAY               PIC X(02).
007400 05  TCIT-GENDER                PIC X(01).
007500 05  TCIT-PLACE-CODE            PIC X(04).
007600 03  FILLER                         PIC X(01).
007700 03  TCIT-EXPECTED-TIN              PIC X(16).
007800 03  FILLER                         PIC X(09).
007900*
008000 WORKING-STORAGE SECTION.
008100*
008200* CC-MOTORE-CALCOLO - NOME DEL PROGRAMMA SOTTO COLLAUDO, TENUTO
008300* IN UNO SCALARE INDIPENDENTE PER COMPARIRE NEI MESSAGGI DI
008400* ECCEZIONE SENZA RIPETERE LA COSTANTE LETTERALE OGNI VOLTA
008500 77  CC-MOTORE-CALCOLO                  PIC X(08) VALUE 'X61T001'.
008600*
008700* CIT-RECORD - COPIA DI LAVORO DELL'ANAGRAFICA DEL CASO DI PROVA,
008800* PASSATA PER LINKAGE AL MOTORE DI CALCOLO X61T001
008900 COPY X61CIT.
009000*
009100* TIN-RECORD - CODICE FISCALE RESTITUITO DAL MOTORE DI CALCOLO,
009200* DA CONFRONTARE CON TCIT-EXPECTED-TIN
009300 COPY X61TIN.
009400*
009500* WS-RETURN-CODE - CODICE DI RITORNO DELLA CALL AL MOTORE SOTTO
009600* COLLAUDO; SCALARE INDIPENDENTE, NON APPARTIENE AD ALCUN GRUPPO
009700 77  WS-RETURN-CODE                     PIC 9(02).
009800*
009900 LOCAL-STORAGE SECTION.
010000* LS-TEST-CASE-SWITCH - ESITO DEL CASO DI PROVA CORRENTE; SCALARE
010100* INDIPENDENTE CON I DUE SOLI VALORI AMMESSI SOTTO 88-LEVEL
010200 77 LS-TEST-CASE-SWITCH        PIC X.
010300 88 TEST-SUPERATO              VALUE 'P'.
010400 88 TEST-FALLITO               VALUE 'F'.
010500*
010600 01 LS-COUNTERS.
010700 03 TEST-CASE-CTR           PIC S9(09) COMP VALUE ZERO.
010800 03 TEST-CASE-PASSED-CTR    PIC S9(09) COMP VALUE ZERO.
010900 03 TEST-CASE-FAILED-CTR    PIC S9(09) COMP VALUE ZERO.
011000 03 FILLER                 PIC X(02).
011100*
011200 01 LS-FILE-STATUSES.
011300 03 TCIT-FS                 PIC XX.
011400 88 TCIT-OK                  VALUE '00'.
011500 88 TCIT-EOF                 VALUE '10'.
011600 03 FILLER                 PIC X(02).
011700*
011800 PROCEDURE DIVISION.
011900*----------------------------------------------------------------
012000* 0010-INIZIO - PARAGRAFO DI GOVERNO DELLA SUITE: APRE IL FILE
012100* DEI CASI DI PROVA, PILOTA IL CICLO DI COLLAUDO E STAMPA IL
012200* RIEPILOGO FINALE. TERMINA CON RETURN-CODE 12 SE C'E' ALMENO
012300* UN CASO FALLITO, PER FAR SEGNALARE L'ANOMALIA AL JOB DI LOTTO
012400*----------------------------------------------------------------
012500 0010-INIZIO.
012600 DISPLAY ' ************** X61DTS1 START **************'.
012700 PERFORM 0020-APRI-FILE-TEST THRU 0020-APRI-FILE-TEST-EXIT.
012800 PERFORM 0030-LEGGI-CASO-TEST THRU 0030-LEGGI-CASO-TEST-EXIT.
012900 PERFORM 0050-CICLO-TEST UNTIL TCIT-EOF.
013000 PERFORM 0040-CHIUDI-FILE-TEST THRU 0040-CHIUDI-FILE-TEST-EXIT.
013100 PERFORM 0100-MOSTRA-STATISTICHE
013200 THRU 0100-MOSTRA-STATISTICHE-EXIT.
013300 DISPLAY ' *************** X61DTS1 END ***************'.
013400 IF TEST-CASE-FAILED-CTR NOT EQUAL ZERO
013500 MOVE 12                        TO RETURN-CODE
013600 END-IF.
013700 GOBACK.
013800*
013900*----------------------------------------------------------------
014000* 0020-APRI-FILE-TEST - APERTURA DEL FILE DEI CASI DI PROVA;
014100* L'ERRORE DI OPEN E' SOLO SEGNALATO A VIDEO, COME NEGLI ALTRI
014200* PROGRAMMI DEL SOTTOSISTEMA CODICE FISCALE
014300*----------------------------------------------------------------
014400 0020-APRI-FILE-TEST.
014500 OPEN INPUT TCIT.
014600 IF NOT TCIT-OK
014700 DISPLAY 'TCIT - ERRORE APERTURA FILE TEST - FS: ' TCIT-FS
014800 END-IF.
014900 0020-APRI-FILE-TEST-EXIT.
015000 EXIT.
015100*
015200*----------------------------------------------------------------
015300* 0030-LEGGI-CASO-TEST - LETTURA DI UN CASO DI PROVA; IN FINE-
015400* FILE O IN ERRORE DI LETTURA SI ESCE SUBITO CON GO TO, LASCIANDO
015500* AL CHIAMANTE IL SOLO CONTROLLO SU TCIT-EOF
015600*----------------------------------------------------------------
015700 0030-LEGGI-CASO-TEST.
015800 READ TCIT.
015900 IF TCIT-EOF
016000 GO TO 0030-LEGGI-CASO-TEST-EXIT
016100 END-IF.
016200 IF NOT TCIT-OK
016300 DISPLAY 'TCIT - ERRORE LETTURA FILE TEST - FS: ' TCIT-FS
016400 GO TO 0030-LEGGI-CASO-TEST-EXIT
016500 END-IF.
016600 0030-LEGGI-CASO-TEST-EXIT.
016700 EXIT.
016800*
016900*----------------------------------------------------------------
017000* 0040-CHIUDI-FILE-TEST - CHIUSURA DEL FILE DEI CASI DI PROVA A
017100* FINE SUITE
017200*----------------------------------------------------------------
017300 0040-CHIUDI-FILE-TEST.
017400 CLOSE TCIT.
017500 IF NOT TCIT-OK
017600 DISPLAY 'TCIT - ERRORE CHIUSURA FILE TEST - FS: ' TCIT-FS
017700 END-IF.
017800 0040-CHIUDI-FILE-TEST-EXIT.
017900 EXIT.
018000*
018100*----------------------------------------------------------------
018200* 0050-CICLO-TEST - CORPO DEL CICLO PRINCIPALE DELLA SUITE: UN
018300* CASO ESEGUITO, UN CASO LETTO, FINO ALLA FINE DEL FILE TCIT
018400*----------------------------------------------------------------
018500 0050-CICLO-TEST.
018600 PERFORM 0060-ESEGUI-CASO-TEST THRU 0060-ESEGUI-CASO-TEST-EXIT.
018700 PERFORM 0030-LEGGI-CASO-TEST THRU 0030-LEGGI-CASO-TEST-EXIT.
018800*
018900*----------------------------------------------------------------
019000* 0060-ESEGUI-CASO-TEST - PREPARA L'INPUT, AZZERA L'OUTPUT E
019100* CHIAMA IL MOTORE DI CALCOLO SOTTO COLLAUDO; SE LA CALL VA IN
019200* ECCEZIONE IL CASO E' SEGNATO FALLITO SENZA CONFRONTARE IL
019300* CODICE FISCALE, CHE NON E' STATO VALORIZZATO
019400*----------------------------------------------------------------
019500 0060-ESEGUI-CASO-TEST.
019600 ADD 1                             TO TEST-CASE-CTR.
019700 PERFORM 0070-IMPOSTA-INPUT-TEST
019800 THRU 0070-IMPOSTA-INPUT-TEST-EXIT.
019900 MOVE ZERO                         TO WS-RETURN-CODE.
020000 INITIALIZE TIN-RECORD.
020100 CALL CC-MOTORE-CALCOLO USING CIT-RECORD
020200 TIN-RECORD
020300 WS-RETURN-CODE
020400 ON EXCEPTION
020500 DISPLAY 'ECCEZIONE CALL A ' CC-MOTORE-CALCOLO
020600 SET TEST-FALLITO          TO TRUE
020700 PERFORM 0090-MOSTRA-ESITO-TEST
020800 THRU 0090-MOSTRA-ESITO-TEST-EXIT
020900 NOT ON EXCEPTION
021000 PERFORM 0080-VERIFICA-CASO-TEST
021100 THRU 0080-VERIFICA-CASO-TEST-EXIT
021200 END-CALL.
021300 0060-ESEGUI-CASO-TEST-EXIT.
021400 EXIT.
021500*
021600*----------------------------------------------------------------
021700* 0070-IMPOSTA-INPUT-TEST - TRAVASO DELL'ANAGRAFICA DEL CASO DI
021800* PROVA NELLA COPIA DI LAVORO CIT-RECORD, NELLO STESSO FORMATO
021900* USATO DAI DRIVER DI LOTTO REALI
022000*----------------------------------------------------------------
022100 0070-IMPOSTA-INPUT-TEST.
022200 MOVE SPACES                       TO CIT-RECORD.
022300 MOVE TCIT-NAME                     TO CIT-NAME.
022400 MOVE TCIT-SURNAME                  TO CIT-SURNAME.
022500 MOVE TCIT-DOB-YEAR                 TO CIT-DOB-YEAR-X.
022600 MOVE TCIT-DOB-MONTH                TO CIT-DOB-MONTH-X.
022700 MOVE TCIT-DOB-DAY                  TO CIT-DOB-DAY-X.
022800 MOVE TCIT-GENDER                   TO CIT-GENDER.
022900 MOVE TCIT-PLACE-CODE               TO CIT-PLACE-CODE.
023000 0070-IMPOSTA-INPUT-TEST-EXIT.
023100 EXIT.
023200*
023300*----------------------------------------------------------------
023400* 0080-VERIFICA-CASO-TEST - CONFRONTO DEL CODICE FISCALE CALCOLATO
023500* CON QUELLO ATTESO DEL CASO DI PROVA; L'ESITO PARTE FALLITO E
023600* DIVENTA SUPERATO SOLO SE IL CONFRONTO COMBACIA CARATTERE PER
023700* CARATTERE
023800*----------------------------------------------------------------
023900 0080-VERIFICA-CASO-TEST.
024000 SET TEST-FALLITO                  TO TRUE.
024100 IF TIN-CODE = TCIT-EXPECTED-TIN
024200 SET TEST-SUPERATO              TO TRUE
024300 END-IF.
024400 PERFORM 0090-MOSTRA-ESITO-TEST THRU 0090-MOSTRA-ESITO-TEST-EXIT.
024500 0080-VERIFICA-CASO-TEST-EXIT.
024600 EXIT.
024700*
024800*----------------------------------------------------------------
024900* 0090-MOSTRA-ESITO-TEST - STAMPA L'ESITO DEL CASO CORRENTE;
025000* SUL FALLITO STAMPA ANCHE LA DESCRIZIONE DEL CASO E IL CONFRONTO
025100* ATTESO/OTTENUTO, PER NON DOVER RILANCIARE IL CASO A MANO
025200*----------------------------------------------------------------
025300 0090-MOSTRA-ESITO-TEST.
025400 IF TEST-SUPERATO
025500 ADD 1                          TO TEST-CASE-PASSED-CTR
025600 DISPLAY '---> CASO ' TEST-CASE-CTR ' -SUPERATO-'
025700 ELSE
025800 ADD 1                          TO TEST-CASE-FAILED-CTR
025900 DISPLAY ' '
026000 DISPLAY '!!-> CASO ' TEST-CASE-CTR ' -FALLITO- <-!!'
026100 DISPLAY TCIT-DESCRIZIONE
026200 DISPLAY '     - ATTESO: ' TCIT-EXPECTED-TIN
026300 ' - OTTENUTO: ' TIN-CODE
026400 DISPLAY ' '
026500 END-IF.
026600 0090-MOSTRA-ESITO-TEST-EXIT.
026700 EXIT.
026800*
026900*----------------------------------------------------------------
027000* 0100-MOSTRA-STATISTICHE - RIEPILOGO FINALE DELLA SUITE: CASI
027100* ESAMINATI, SUPERATI E FALLITI
027200*----------------------------------------------------------------
027300 0100-MOSTRA-STATISTICHE.
027400 DISPLAY ' '.
027500 DISPLAY '************* RIEPILOGO SUITE DI COLLAUDO *********'.
027600 DISPLAY '* CASI DI PROVA: ' TEST-CASE-CTR.
027700 DISPLAY '* SUPERATI:      ' TEST-CASE-PASSED-CTR.
027800 DISPLAY '* FALLITI:       ' TEST-CASE-FAILED-CTR.
027900 DISPLAY '*****************************************************'.
028000 DISPLAY ' '.
028100 0100-MOSTRA-STATISTICHE-EXIT.
028200 EXIT.
