      CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    X61T001.
000400 AUTHOR.        ALAIMO.
000500 INSTALLATION.  CED ALFA SPA - MILANO.
000600 DATE-WRITTEN.  14/05/87.
000700 DATE-COMPILED.
000800 SECURITY.      RISERVATO - USO INTERNO CED. DIFFUSIONE
000900 LIMITATA AL PERSONALE AUTORIZZATO.
001000*----------------------------------------------------------------
001100* X61T001  -  CALCOLO DEL CODICE FISCALE (MOTORE)
001200* **++ data una anagrafica cittadino (CIT-RECORD), costruisce il
001300*      codice fiscale a 16 posizioni (TIN-RECORD): tripla
001400*      cognome, tripla nome, biennio anno, lettera mese, coppia
001500*      giorno/sesso, codice luogo di nascita e carattere di
001600*      controllo. Programma senza I/O proprio, richiamato per
001700*      ogni anagrafica dal driver di lotto X61C001 e dal banco
001800*      di collaudo X61DTS1.
001900*      NESSUN CONTROLLO DI VALIDITA' SULL'ANAGRAFICA E' A CARICO
002000*      DI QUESTO MOTORE (NOMI TROPPO CORTI, DATE IMPOSSIBILI,
002100*      COMUNE INESISTENTE): IL CALCOLO E' FATTO SUI DATI COSI'
002200*      COME RICEVUTI, SENZA ABEND NE' SEGNALAZIONE DI ANOMALIA.
002300*----------------------------------------------------------------
002400* REGISTRO DELLE VARIANTI
002500*------------------------------------------------------------------
002600* 14/05/87  ALAIMO      PRIMA STESURA - RQ CF-001
002700* 03/08/87  ALAIMO      CORRETTA TRIPLA CON 2 CONSONANTI E
002800*                       NESSUNA VOCALE (MANCAVA LA 'X')
002900* 22/01/88  ALAIMO      RQ CF-002 - TABELLE CARATTERE DI
003000*                       CONTROLLO RIALLINEATE ALLA CIRCOLARE
003100*                       MINISTERIALE
003200* 19/07/89  BEPARDI     RQ CF-003 - GESTIONE CASO 1 CONSONANTE
003300*                       E 0 VOCALI (TRIPLA 'XX'), SI EVITA
003400*                       L'ABEND GIA' OSSERVATO IN PRODUZIONE PER
003500*                       TRIPLA INCOMPLETA
003600* 02/09/89  ALAIMO      RQ CF-004 - RIMOSSA APERTURA FILE DI
003700*                       SERVIZIO, DIVENTATO PROGRAMMA SENZA I/O
003800* 18/06/92  ALAIMO      RQ CF-009 - NESSUN IMPATTO, RIVISTO PER
003900*                       ALLINEAMENTO CON X61T002/X61T003
004000* 11/03/94  BEPARDI     RQ CF-011 - TRIPLA, USO DI EVALUATE AL
004100*                       POSTO DI IF ANNIDATI
004200* 30/09/98  BEPARDI     RQ CF-013 - VERIFICA Y2K: CIT-DOB-YEAR E'
004300*                       GIA' A 4 CIFRE (9(4)), NESSUNA MODIFICA
004400*                       RICHIESTA AL PROGRAMMA; SOLO COLLAUDO
004500* 07/02/96  BEPARDI     RQ CF-014 - AGGIUNTO WS-RETURN-CODE IN
004600*                       LINKAGE PER USO FUTURO DEL CHIAMANTE
004700* 14/11/01  FERRERO     RQ CF-019 - NESSUNA MODIFICA FUNZIONALE,
004800*                       SOLO RIORDINO COMMENTI DI TESTATA
004900* 19/04/03  FERRERO     RQ CF-022 - PARAGRAFI RINUMERATI CON
005000*                       PREFISSO A 4 CIFRE E AGGIUNTA USCITA PER
005100*                       NOME/COGNOME A SPAZI RICONDOTTA A GO TO,
005200*                       SECONDO LO STANDARD DI REPARTO PER I
005300*                       NUOVI PROGRAMMI
005400*----------------------------------------------------------------
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER.    IBM-370.
005800 OBJECT-COMPUTER.    IBM-370.
005900 SPECIAL-NAMES.
006000 C01 IS TOP-OF-FORM
006100 CLASS LETTERE-VALIDE IS 'A' THRU 'Z'
006200 UPSI-0 SWITCH-DEBUG.
006300*
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600**
006700 DATA DIVISION.
006800*
006900 FILE SECTION.
007000*
007100 WORKING-STORAGE SECTION.
007200*
007300* WK-LITERALI - ALFABETI MAIUSCOLO/MINUSCOLO USATI PER INSPECT
007400* CONVERTING E LE 5 VOCALI ITALIANE USATE DA 0050-SEPARA-
007500* CONSONANTI-VOCALI PER CLASSIFICARE OGNI CARATTERE DEL NOME
007600 01 WK-LITERALI.
007700 03 WK-MAIUSCOLE           PIC X(26)
007800 VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
007900 03 WK-MINUSCOLE           PIC X(26)
008000 VALUE 'abcdefghijklmnopqrstuvwxyz'.
008100 03 WK-VOCALE-A            PIC X(01) VALUE 'A'.
008200 03 WK-VOCALE-E            PIC X(01) VALUE 'E'.
008300 03 WK-VOCALE-I            PIC X(01) VALUE 'I'.
008400 03 WK-VOCALE-O            PIC X(01) VALUE 'O'.
008500 03 WK-VOCALE-U            PIC X(01) VALUE 'U'.
008600 03 FILLER                 PIC X(04).
008700*
008800* TABELLA VALORI LETTERE POSIZIONE DISPARI (1-BASED), OTTENUTA
008900* PER INIZIALIZZAZIONE DI UN GRUPPO DI FILLER E RIDEFINIZIONE
009000* IN TABELLA OCCURS - VEDI CIRCOLARE MINISTERIALE PER I VALORI
009100 01 WK-TABELLA-DISPARI-LETTERE-INIT.
009200 03 FILLER                 PIC 9(02) VALUE 01.
009300 03 FILLER                 PIC 9(02) VALUE 00.
009400 03 FILLER                 PIC 9(02) VALUE 05.
009500 03 FILLER                 PIC 9(02) VALUE 07.
009600 03 FILLER                 PIC 9(02) VALUE 09.
009700 03 FILLER                 PIC 9(02) VALUE 13.
009800 03 FILLER                 PIC 9(02) VALUE 15.
009900 03 FILLER                 PIC 9(02) VALUE 17.
010000 03 FILLER                 PIC 9(02) VALUE 19.
010100 03 FILLER                 PIC 9(02) VALUE 21.
010200 03 FILLER                 PIC 9(02) VALUE 02.
010300 03 FILLER                 PIC 9(02) VALUE 04.
010400 03 FILLER                 PIC 9(02) VALUE 18.
010500 03 FILLER                 PIC 9(02) VALUE 20.
010600 03 FILLER                 PIC 9(02) VALUE 11.
010700 03 FILLER                 PIC 9(02) VALUE 03.
010800 03 FILLER                 PIC 9(02) VALUE 06.
010900 03 FILLER                 PIC 9(02) VALUE 08.
011000 03 FILLER                 PIC 9(02) VALUE 12.
011100 03 FILLER                 PIC 9(02) VALUE 14.
011200 03 FILLER                 PIC 9(02) VALUE 16.
011300 03 FILLER                 PIC 9(02) VALUE 10.
011400 03 FILLER                 PIC 9(02) VALUE 22.
011500 03 FILLER                 PIC 9(02) VALUE 25.
011600 03 FILLER                 PIC 9(02) VALUE 24.
011700 03 FILLER                 PIC 9(02) VALUE 23.
011800 01 TABELLA-DISPARI-LETTERE REDEFINES
011900 WK-TABELLA-DISPARI-LETTERE-INIT.
012000 03 TAB-DISPARI-LETTERE-EL PIC 9(02) OCCURS 26 TIMES.
012100*
012200* TABELLA VALORI CIFRE POSIZIONE DISPARI (1-BASED = CIFRA + 1)
012300 01 WK-TABELLA-DISPARI-CIFRE-INIT.
012400 03 FILLER                 PIC 9(02) VALUE 01.
012500 03 FILLER                 PIC 9(02) VALUE 00.
012600 03 FILLER                 PIC 9(02) VALUE 05.
012700 03 FILLER                 PIC 9(02) VALUE 07.
012800 03 FILLER                 PIC 9(02) VALUE 09.
012900 03 FILLER                 PIC 9(02) VALUE 13.
013000 03 FILLER                 PIC 9(02) VALUE 15.
013100 03 FILLER                 PIC 9(02) VALUE 17.
013200 03 FILLER                 PIC 9(02) VALUE 19.
013300 03 FILLER                 PIC 9(02) VALUE 21.
013400 01 TABELLA-DISPARI-CIFRE REDEFINES
013500 WK-TABELLA-DISPARI-CIFRE-INIT.
013600 03 TAB-DISPARI-CIFRE-EL   PIC 9(02) OCCURS 10 TIMES.
013700*
013800* X61MTH - TABELLA FISSA DELLE 13 LETTERE MESE, USATA DA
013900* 0080-CALCOLA-LETTERA-MESE (ACCESSO DIRETTO PER INDICE, QUI
014000* NON SERVE LA SEARCH USATA INVECE DA X61T002 IN DECODIFICA)
014100 COPY X61MTH.
014200*
014300* WS-CALCOLO-TRIPLA - AREA DI LAVORO PER LA REGOLA DELLA TRIPLA
014400* (RQ CF-001/CF-003/CF-011), CONDIVISA TRA COGNOME E NOME
014500 01 WS-CALCOLO-TRIPLA.
014600 03 WS-INPUT-NAME          PIC X(30).
014700 03 WS-SCAN-IDX            PIC 9(02) COMP.
014800 03 WS-CONSONANTI          PIC X(30).
014900 03 WS-CONSONANTI-N        PIC 9(02) COMP.
015000 03 WS-VOCALI              PIC X(30).
015100 03 WS-VOCALI-N            PIC 9(02) COMP.
015200 03 WS-CARATTERE-CORRENTE  PIC X(01).
015300 03 WS-TRIPLA-RISULTATO    PIC X(03).
015400 03 FILLER                 PIC X(01).
015500*
015600* WS-CALCOLO-CONTROLLO - AREA DI LAVORO PER IL CARATTERE DI
015700* CONTROLLO (RQ CF-002), CALCOLATO SUI 15 CARATTERI PRECEDENTI
015800* DEL CODICE FISCALE SECONDO LA CORRISPONDENZA PARI/DISPARI
015900 01 WS-CALCOLO-CONTROLLO.
016000 03 WS-PARZIALE-MINUSCOLO  PIC X(15).
016100 03 WS-POS                PIC 9(02) COMP.
016200 03 WS-QUOZIENTE-POS       PIC 9(02) COMP.
016300 03 WS-RESTO-POS          PIC 9(02) COMP.
016400 03 WS-VALORE-POSIZIONE    PIC 9(02) COMP.
016500 03 WS-SOMMA-PARI          PIC 9(04) COMP.
016600 03 WS-SOMMA-DISPARI       PIC 9(04) COMP.
016700 03 WS-TOTALE-CONTROLLO    PIC 9(04) COMP.
016800 03 WS-QUOZIENTE-26        PIC 9(04) COMP.
016900 03 WS-VALORE-CONTROLLO    PIC 9(02) COMP.
017000 03 WS-POS-LETTERA-FINALE  PIC 9(02) COMP.
017100 03 WS-DIGIT-VALORE        PIC 9(01).
017200 03 WS-DIGIT-INDICE        PIC 9(02) COMP.
017300 03 WS-INDICE-LETTERA      PIC 9(02) COMP.
017400 03 WS-RICERCA-IDX         PIC 9(02) COMP.
017500 03 FILLER                 PIC X(01).
017600*
017700* WS-CALCOLO-GIORNO - AREA DI LAVORO PER LA COPPIA GIORNO/SESSO
017800* (RQ CF-009)
017900 01 WS-CALCOLO-GIORNO.
018000 03 WS-GIORNO-VALORE       PIC 9(02) COMP.
018100 03 FILLER                 PIC X(01).
018200*
018300 LOCAL-STORAGE SECTION.
018400* LS-NON-USATO - SCALARE DI RISERVA, PRESENTE PER SIMMETRIA CON
018500* GLI ALTRI MODULI DEL SOTTOSISTEMA CHE RISERVANO UNO SPAZIO DI
018600* LOCAL-STORAGE LIBERO PER FUTURE DIAGNOSTICHE DI COLLAUDO
018700 77 LS-NON-USATO             PIC X(01).
018800*
018900 LINKAGE SECTION.
019000* CIT-RECORD - ANAGRAFICA DEL CITTADINO PER CUI VA CALCOLATO IL
019100* CODICE FISCALE, PASSATA DAL CHIAMANTE
019200 COPY X61CIT.
019300*
019400* TIN-RECORD - CODICE FISCALE RESTITUITO AL CHIAMANTE
019500 COPY X61TIN.
019600*
019700* WS-RETURN-CODE - CODICE DI RITORNO RISERVATO PER USO FUTURO DEL
019800* CHIAMANTE (RQ CF-014); NON ANCORA VALORIZZATO DIVERSO DA ZERO
019900 01 WS-RETURN-CODE           PIC 9(02).
020000*
020100 PROCEDURE DIVISION USING CIT-RECORD
020200 TIN-RECORD
020300 WS-RETURN-CODE.
020400*----------------------------------------------------------------
020500* 0010-BEGIN - GOVERNA IL CALCOLO: TRIPLA COGNOME, TRIPLA NOME,
020600* COPPIA ANNO, LETTERA MESE, COPPIA GIORNO/SESSO, CODICE LUOGO
020700* E INFINE IL CARATTERE DI CONTROLLO, IN QUEST'ORDINE FISSO
020800*----------------------------------------------------------------
020900 0010-BEGIN.
021000 MOVE ZERO                       TO WS-RETURN-CODE.
021100 INITIALIZE TIN-RECORD.
021200 PERFORM 0020-CALCOLA-TRIPLA-COGNOME
021300 THRU 0020-CALCOLA-TRIPLA-COGNOME-EXIT.
021400 PERFORM 0030-CALCOLA-TRIPLA-NOME
021500 THRU 0030-CALCOLA-TRIPLA-NOME-EXIT.
021600 PERFORM 0070-CALCOLA-COPPIA-ANNO
021700 THRU 0070-CALCOLA-COPPIA-ANNO-EXIT.
021800 PERFORM 0080-CALCOLA-LETTERA-MESE
021900 THRU 0080-CALCOLA-LETTERA-MESE-EXIT.
022000 PERFORM 0090-CALCOLA-COPPIA-GIORNO-SESSO
022100 THRU 0090-CALCOLA-COPPIA-GIORNO-SESSO-EXIT.
022200 MOVE CIT-PLACE-CODE              TO TIN-PLACE-CODE.
022300 PERFORM 0100-CALCOLA-CARATTERE-CONTROLLO
022400 THRU 0100-CALCOLA-CARATTERE-CONTROLLO-EXIT.
022500 GOBACK.
022600*
022700*----------------------------------------------------------------
022800* 0020-CALCOLA-TRIPLA-COGNOME - TRIPLA RICAVATA DAL COGNOME,
022900* TRAMITE LA REGOLA UNICA DI 0040-DETERMINA-TRIPLA
023000*----------------------------------------------------------------
023100 0020-CALCOLA-TRIPLA-COGNOME.
023200 MOVE CIT-SURNAME                TO WS-INPUT-NAME.
023300 PERFORM 0040-DETERMINA-TRIPLA THRU 0040-DETERMINA-TRIPLA-EXIT.
023400 MOVE WS-TRIPLA-RISULTATO        TO TIN-SURNAME-TRIPLET.
023500 0020-CALCOLA-TRIPLA-COGNOME-EXIT.
023600 EXIT.
023700*
023800*----------------------------------------------------------------
023900* 0030-CALCOLA-TRIPLA-NOME - TRIPLA RICAVATA DAL NOME, TRAMITE LA
024000* STESSA REGOLA 0040-DETERMINA-TRIPLA USATA PER IL COGNOME
024100*----------------------------------------------------------------
024200 0030-CALCOLA-TRIPLA-NOME.
024300 MOVE CIT-NAME                   TO WS-INPUT-NAME.
024400 PERFORM 0040-DETERMINA-TRIPLA THRU 0040-DETERMINA-TRIPLA-EXIT.
024500 MOVE WS-TRIPLA-RISULTATO        TO TIN-NAME-TRIPLET.
024600 0030-CALCOLA-TRIPLA-NOME-EXIT.
024700 EXIT.
024800*
024900*----------------------------------------------------------------
025000* 0040-DETERMINA-TRIPLA - REGOLA UNICA CONDIVISA TRA COGNOME E
025100* NOME, RICHIAMATA UNA VOLTA PER IL COGNOME E UNA VOLTA PER IL
025200* NOME. SE IL CAMPO RICEVUTO E' TUTTO A SPAZI (ANAGRAFICA
025300* INCOMPLETA) SI ESCE SUBITO CON GO TO E LA TRIPLA 'XXX', SENZA
025400* PASSARE DALLA SEPARAZIONE CONSONANTI/VOCALI CHE DAREBBE COMUNQUE
025500* LO STESSO RISULTATO MA SENZA NECESSITA' DI ESEGUIRE IL CICLO
025600*----------------------------------------------------------------
025700 0040-DETERMINA-TRIPLA.
025800 IF WS-INPUT-NAME = SPACES
025900 MOVE 'XXX'                    TO WS-TRIPLA-RISULTATO
026000 GO TO 0040-DETERMINA-TRIPLA-EXIT
026100 END-IF.
026200 INSPECT WS-INPUT-NAME
026300 CONVERTING WK-MINUSCOLE TO WK-MAIUSCOLE.
026400 MOVE SPACES                     TO WS-CONSONANTI WS-VOCALI.
026500 MOVE ZERO            TO WS-CONSONANTI-N WS-VOCALI-N.
026600 PERFORM 0050-SEPARA-CONSONANTI-VOCALI
026700 VARYING WS-SCAN-IDX FROM 1 BY 1
026800 UNTIL WS-SCAN-IDX > 30.
026900 PERFORM 0060-COMPONI-TRIPLA THRU 0060-COMPONI-TRIPLA-EXIT.
027000 0040-DETERMINA-TRIPLA-EXIT.
027100 EXIT.
027200*
027300*----------------------------------------------------------------
027400* 0050-SEPARA-CONSONANTI-VOCALI - CLASSIFICA UN CARATTERE DEL
027500* NOME ALLA VOLTA IN WS-CONSONANTI O WS-VOCALI, NELL'ORDINE IN
027600* CUI COMPARE NEL CAMPO, IGNORANDO GLI SPAZI DI RIEMPIMENTO
027700*----------------------------------------------------------------
027800 0050-SEPARA-CONSONANTI-VOCALI.
027900 MOVE WS-INPUT-NAME(WS-SCAN-IDX:1) TO WS-CARATTERE-CORRENTE.
028000 IF WS-CARATTERE-CORRENTE NOT = SPACE
028100 IF WS-CARATTERE-CORRENTE = WK-VOCALE-A OR WK-VOCALE-E
028200 OR WK-VOCALE-I OR WK-VOCALE-O
028300 OR WK-VOCALE-U
028400 ADD 1                     TO WS-VOCALI-N
028500 MOVE WS-CARATTERE-CORRENTE
028600 TO WS-VOCALI(WS-VOCALI-N:1)
028700 ELSE
028800 ADD 1                     TO WS-CONSONANTI-N
028900 MOVE WS-CARATTERE-CORRENTE
029000 TO WS-CONSONANTI(WS-CONSONANTI-N:1)
029100 END-IF
029200 END-IF.
029300*
029400*----------------------------------------------------------------
029500* 0060-COMPONI-TRIPLA - LA BRANCA 1 CONSONANTE / 0 VOCALI E' IL
029600* CASO RQ CF-003: CON UNA SOLA CONSONANTE E NESSUNA VOCALE LA
029700* TRIPLA RESTEREBBE INCOMPLETA (SI ANDREBBE A LEGGERE OLTRE LA
029800* FINE DELLA STRINGA VOCALI VUOTA); QUI SI COMPLETA CON 'XX' PER
029900* AVERE SEMPRE UNA TRIPLA DI 3 CARATTERI. LE ALTRE BRANCHE
030000* COPRONO OGNI COMBINAZIONE POSSIBILE DI CONSONANTI/VOCALI DA 0 A
030100* 3 O PIU', SECONDO L'ORDINE DI PRECEDENZA DELLA CIRCOLARE
030200* MINISTERIALE (PRIMA LE CONSONANTI, POI LE VOCALI, POI 'X')
030300*----------------------------------------------------------------
030400 0060-COMPONI-TRIPLA.
030500 EVALUATE TRUE
030600 WHEN WS-CONSONANTI-N >= 3
030700 MOVE WS-CONSONANTI(1:3)    TO WS-TRIPLA-RISULTATO
030800 WHEN WS-CONSONANTI-N = 2
030900 IF WS-VOCALI-N > 0
031000 STRING WS-CONSONANTI(1:2) WS-VOCALI(1:1)
031100 DELIMITED BY SIZE INTO WS-TRIPLA-RISULTATO
031200 ELSE
031300 STRING WS-CONSONANTI(1:2) 'X'
031400 DELIMITED BY SIZE INTO WS-TRIPLA-RISULTATO
031500 END-IF
031600 WHEN WS-CONSONANTI-N = 1
031700 EVALUATE WS-VOCALI-N
031800 WHEN 1
031900 STRING WS-CONSONANTI(1:1) WS-VOCALI(1:1) 'X'
032000 DELIMITED BY SIZE INTO WS-TRIPLA-RISULTATO
032100 WHEN 0
032200 STRING WS-CONSONANTI(1:1) 'XX'
032300 DELIMITED BY SIZE INTO WS-TRIPLA-RISULTATO
032400 WHEN OTHER
032500 STRING WS-CONSONANTI(1:1) WS-VOCALI(1:2)
032600 DELIMITED BY SIZE INTO WS-TRIPLA-RISULTATO
032700 END-EVALUATE
032800 WHEN OTHER
032900 EVALUATE WS-VOCALI-N
033000 WHEN 0
033100 MOVE 'XXX'             TO WS-TRIPLA-RISULTATO
033200 WHEN 1
033300 STRING WS-VOCALI(1:1) 'XX'
033400 DELIMITED BY SIZE INTO WS-TRIPLA-RISULTATO
033500 WHEN 2
033600 STRING WS-VOCALI(1:2) 'X'
033700 DELIMITED BY SIZE INTO WS-TRIPLA-RISULTATO
033800 WHEN OTHER
033900 MOVE WS-VOCALI(1:3)    TO WS-TRIPLA-RISULTATO
034000 END-EVALUATE
034100 END-EVALUATE.
034200 0060-COMPONI-TRIPLA-EXIT.
034300 EXIT.
034400*
034500*----------------------------------------------------------------
034600* 0070-CALCOLA-COPPIA-ANNO - ULTIME 2 CIFRE DELL'ANNO, PER SEMPLICE
034700* SOTTOSTRINGA SULLA VISTA ALFANUMERICA DEL CAMPO (NESSUN
034800* ARROTONDAMENTO, NESSUNA REGOLA DI SECOLO: QUESTO E' IL CALCOLO,
034900* LA REGOLA DEL SECOLO E' SOLO IN DECODIFICA SU X61T002)
035000*----------------------------------------------------------------
035100 0070-CALCOLA-COPPIA-ANNO.
035200 MOVE CIT-DOB-YEAR-X(3:2)         TO TIN-YEAR-PAIR.
035300 0070-CALCOLA-COPPIA-ANNO-EXIT.
035400 EXIT.
035500*
035600*----------------------------------------------------------------
035700* 0080-CALCOLA-LETTERA-MESE - ACCESSO DIRETTO PER INDICE ALLA
035800* TABELLA FISSA DELLE 13 LETTERE MESE; CIT-DOB-MONTH E' GIA' IL
035900* NUMERO DI MESE 1-12, QUINDI NON SERVE RICERCA
036000*----------------------------------------------------------------
036100 0080-CALCOLA-LETTERA-MESE.
036200 MOVE MONTH-LETTER(CIT-DOB-MONTH) TO TIN-MONTH-CHAR.
036300 0080-CALCOLA-LETTERA-MESE-EXIT.
036400 EXIT.
036500*
036600*----------------------------------------------------------------
036700* 0090-CALCOLA-COPPIA-GIORNO-SESSO - RQ CF-009: IL GIORNO DI
036800* NASCITA E' AUMENTATO DI 40 QUANDO IL SESSO E' FEMMINILE, PER
036900* CODIFICARE ENTRAMBE LE INFORMAZIONI IN DUE SOLE CIFRE
037000*----------------------------------------------------------------
037100 0090-CALCOLA-COPPIA-GIORNO-SESSO.
037200 MOVE CIT-DOB-DAY                 TO WS-GIORNO-VALORE.
037300 IF CIT-GENDER-FEMALE
037400 ADD 40                        TO WS-GIORNO-VALORE
037500 END-IF.
037600 MOVE WS-GIORNO-VALORE            TO TIN-DAY-GENDER-N.
037700 0090-CALCOLA-COPPIA-GIORNO-SESSO-EXIT.
037800 EXIT.
037900*
038000*----------------------------------------------------------------
038100* 0100-CALCOLA-CARATTERE-CONTROLLO - OPERA SUI 15 CARATTERI DEL
038200* CODICE PARZIALE, MINUSCOLIZZATI; POSIZIONE PARI (1-BASED) USA
038300* LA TABELLA DISPARI (VALORI SOSTITUTIVI), POSIZIONE DISPARI
038400* (1-BASED) USA IL VALORE PROPRIO DEL CARATTERE - VEDI CIRCOLARE
038500* MINISTERIALE PER LA CORRISPONDENZA PARI/DISPARI. IL RESTO DELLA
038600* DIVISIONE PER 26 DELLA SOMMA INDIVIDUA LA LETTERA DI CONTROLLO
038700*----------------------------------------------------------------
038800 0100-CALCOLA-CARATTERE-CONTROLLO.
038900 MOVE TIN-CODE(1:15)              TO WS-PARZIALE-MINUSCOLO.
039000 INSPECT WS-PARZIALE-MINUSCOLO
039100 CONVERTING WK-MAIUSCOLE TO WK-MINUSCOLE.
039200 MOVE ZERO         TO WS-SOMMA-PARI WS-SOMMA-DISPARI.
039300 PERFORM 0110-CALCOLA-VALORE-POSIZIONE
039400 VARYING WS-POS FROM 1 BY 1
039500 UNTIL WS-POS > 15.
039600 ADD WS-SOMMA-PARI WS-SOMMA-DISPARI
039700 GIVING WS-TOTALE-CONTROLLO.
039800 DIVIDE WS-TOTALE-CONTROLLO BY 26
039900 GIVING WS-QUOZIENTE-26
040000 REMAINDER WS-VALORE-CONTROLLO.
040100 COMPUTE WS-POS-LETTERA-FINALE = WS-VALORE-CONTROLLO + 1.
040200 MOVE WK-MAIUSCOLE(WS-POS-LETTERA-FINALE:1)
040300 TO TIN-CONTROL-CHAR.
040400 0100-CALCOLA-CARATTERE-CONTROLLO-EXIT.
040500 EXIT.
040600*
040700*----------------------------------------------------------------
040800* 0110-CALCOLA-VALORE-POSIZIONE - SMISTA IL CARATTERE DI POSIZIONE
040900* CORRENTE VERSO LA TABELLA PARI O DISPARI SECONDO IL RESTO DELLA
041000* DIVISIONE DELLA POSIZIONE PER 2; RICHIAMATO IN PERFORM VARYING
041100* SENZA THRU, QUINDI SENZA PARAGRAFO -EXIT PROPRIO
041200*----------------------------------------------------------------
041300 0110-CALCOLA-VALORE-POSIZIONE.
041400 MOVE WS-PARZIALE-MINUSCOLO(WS-POS:1) TO WS-CARATTERE-CORRENTE.
041500 DIVIDE WS-POS BY 2
041600 GIVING WS-QUOZIENTE-POS
041700 REMAINDER WS-RESTO-POS.
041800 IF WS-RESTO-POS = ZERO
041900 PERFORM 0120-APPLICA-TABELLA-PARI
042000 THRU 0120-APPLICA-TABELLA-PARI-EXIT
042100 ADD WS-VALORE-POSIZIONE      TO WS-SOMMA-PARI
042200 ELSE
042300 PERFORM 0130-APPLICA-TABELLA-DISPARI
042400 THRU 0130-APPLICA-TABELLA-DISPARI-EXIT
042500 ADD WS-VALORE-POSIZIONE      TO WS-SOMMA-DISPARI
042600 END-IF.
042700*
042800*----------------------------------------------------------------
042900* 0120-APPLICA-TABELLA-PARI - POSIZIONE PARI: LE CIFRE VALGONO IL
043000* PROPRIO VALORE, LE LETTERE IL LORO INDICE ALFABETICO 0-25
043100*----------------------------------------------------------------
043200 0120-APPLICA-TABELLA-PARI.
043300 IF WS-CARATTERE-CORRENTE IS NUMERIC
043400 MOVE WS-CARATTERE-CORRENTE    TO WS-VALORE-POSIZIONE
043500 ELSE
043600 PERFORM 0140-TROVA-INDICE-LETTERA
043700 THRU 0140-TROVA-INDICE-LETTERA-EXIT
043800 COMPUTE WS-VALORE-POSIZIONE = WS-INDICE-LETTERA - 1
043900 END-IF.
044000 0120-APPLICA-TABELLA-PARI-EXIT.
044100 EXIT.
044200*
044300*----------------------------------------------------------------
044400* 0130-APPLICA-TABELLA-DISPARI - POSIZIONE DISPARI: CIFRE E
044500* LETTERE PASSANO DALLE TABELLE DI SOSTITUZIONE DELLA CIRCOLARE
044600* MINISTERIALE (WK-TABELLA-DISPARI-CIFRE-INIT/LETTERE-INIT)
044700*----------------------------------------------------------------
044800 0130-APPLICA-TABELLA-DISPARI.
044900 IF WS-CARATTERE-CORRENTE IS NUMERIC
045000 MOVE WS-CARATTERE-CORRENTE    TO WS-DIGIT-VALORE
045100 COMPUTE WS-DIGIT-INDICE = WS-DIGIT-VALORE + 1
045200 MOVE TAB-DISPARI-CIFRE-EL(WS-DIGIT-INDICE)
045300 TO WS-VALORE-POSIZIONE
045400 ELSE
045500 PERFORM 0140-TROVA-INDICE-LETTERA
045600 THRU 0140-TROVA-INDICE-LETTERA-EXIT
045700 MOVE TAB-DISPARI-LETTERE-EL(WS-INDICE-LETTERA)
045800 TO WS-VALORE-POSIZIONE
045900 END-IF.
046000 0130-APPLICA-TABELLA-DISPARI-EXIT.
046100 EXIT.
046200*
046300*----------------------------------------------------------------
046400* 0140-TROVA-INDICE-LETTERA - RICERCA LINEARE DELLA POSIZIONE
046500* (1-26) DEL CARATTERE CORRENTE NELL'ALFABETO MINUSCOLO; LA
046600* CONDIZIONE DI ARRESTO FA TUTTO IL LAVORO, IL CORPO DEL PERFORM
046700* E' VUOTO (TECNICA GIA' USATA IN REPARTO PER LE RICERCHE DI
046800* TABELLA A SCORRIMENTO QUANDO NON SERVE UN INDICE NOMINATO)
046900*----------------------------------------------------------------
047000 0140-TROVA-INDICE-LETTERA.
047100 PERFORM 0150-CONFRONTA-LETTERA-TABELLA
047200 VARYING WS-RICERCA-IDX FROM 1 BY 1
047300 UNTIL WS-RICERCA-IDX > 26
047400 OR WK-MINUSCOLE(WS-RICERCA-IDX:1) = WS-CARATTERE-CORRENTE.
047500 MOVE WS-RICERCA-IDX              TO WS-INDICE-LETTERA.
047600 0140-TROVA-INDICE-LETTERA-EXIT.
047700 EXIT.
047800*
047900*----------------------------------------------------------------
048000* 0150-CONFRONTA-LETTERA-TABELLA - CORPO VUOTO DELLA RICERCA
048100* LINEARE DI 0140-TROVA-INDICE-LETTERA, RICHIAMATO SENZA THRU
048200*----------------------------------------------------------------
048300 0150-CONFRONTA-LETTERA-TABELLA.
048400 CONTINUE.
