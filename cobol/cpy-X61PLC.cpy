000100******************************************************************
000200* X61PLC   - PLACE-ENTRY - VOCE COMUNE/STATO ESTERO DI NASCITA
000300* **++ copia di lavoro di una voce della tabella comuni, cosi
000400*      come ricostruita dal parsing di una riga del file
000500*      PLACE-FILE (vedi X61T003)
000600*------------------------------------------------------------------
000700* 02/09/89  ALAIMO      PRIMA STESURA - RQ CF-001
000800* 18/06/92  ALAIMO      AGGIUNTO PLACE-TYPE E PLACE-NAME-FOREIGN
000900*                       PER COMUNI DI CONFINE E STATI ESTERI
001000******************************************************************
001100 01  PLACE-ENTRY.
001200     05  PLACE-NAME-ITALIAN       PIC X(40).
001300     05  PLACE-PROVINCE           PIC X(02).
001400     05  PLACE-CODE               PIC X(04).
001500     05  PLACE-TYPE               PIC X(01).
001600         88  PLACE-TYPE-CITY          VALUE 'C'.
001700         88  PLACE-TYPE-BORDER        VALUE 'B'.
001800         88  PLACE-TYPE-FOREIGN       VALUE 'F'.
001900     05  PLACE-NAME-FOREIGN       PIC X(40).
002000     05  FILLER                   PIC X(03).
