      CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    X61D001.
000400 AUTHOR.        ALAIMO.
000500 INSTALLATION.  CED ALFA SPA - MILANO.
000600 DATE-WRITTEN.  18/06/92.
000700 DATE-COMPILED.
000800 SECURITY.      RISERVATO - USO INTERNO CED. DIFFUSIONE
000900 LIMITATA AL PERSONALE AUTORIZZATO.
001000*----------------------------------------------------------------
001100* X61D001  -  DECODIFICA CODICE FISCALE - DRIVER DI LOTTO
001200* **++ carica una volta la tabella comuni/stati esteri (CALL a
001300*      X61T003), poi legge sequenzialmente il file dei codici
001400*      fiscali da decodificare (TIN-INPUT-FILE), ne verifica la
001500*      lunghezza effettiva (RQ CF-009 - regola di validazione
001600*      TIN), richiama il motore di decodifica X61T002 e scrive
001700*      sesso/data/luogo di nascita su DECODE-OUTPUT-FILE, un
001800*      record di uscita per ogni record di ingresso, nello stesso
001900*      ordine.
002000*----------------------------------------------------------------
002100* REGISTRO DELLE VARIANTI
002200*------------------------------------------------------------------
002300* 18/06/92  ALAIMO      PRIMA STESURA - RQ CF-009 - DRIVER DI
002400*                       LOTTO PER LA DECODIFICA DEL CODICE FISCALE
002500* 18/06/92  ALAIMO      RQ CF-009 - CARICAMENTO UNA TANTUM DELLA
002600*                       TABELLA COMUNI TRAMITE CALL A X61T003
002700*                       PRIMA DEL CICLO PRINCIPALE
002800* 11/03/94  BEPARDI     RQ CF-011 - AGGIUNTA VERIFICA LUNGHEZZA
002900*                       EFFETTIVA DEL CODICE FISCALE LETTO TRAMITE
003000*                       COPYBOOK GENERICO X61CHK (PREFISSO TCL-):
003100*                       RIGHE VUOTE O TRONCATE SONO SCARTATE SENZA
003200*                       INTERROMPERE IL LOTTO
003300* 07/02/96  BEPARDI     RQ CF-014 - AGGIUNTO CONTATORE RECORD
003400*                       SCARTATI NEL RIEPILOGO DI FINE LOTTO
003500* 30/09/98  BEPARDI     RQ CF-013 - VERIFICA Y2K: IL DRIVER NON
003600*                       TRATTA DATE DI SISTEMA, LA REGOLA DEL
003700*                       SECOLO E' INTERAMENTE NEL MOTORE X61T002 -
003800*                       NESSUNA MODIFICA RICHIESTA
003900* 14/11/01  FERRERO     RQ CF-019 - NESSUNA MODIFICA FUNZIONALE,
004000*                       SOLO RIORDINO COMMENTI DI TESTATA
004100* 19/04/03  FERRERO     RQ CF-022 - PARAGRAFI RINUMERATI CON
004200*                       PREFISSO A 4 CIFRE E USCITE DI LETTURA/
004300*                       VERIFICA RICONDOTTE A GO TO, SECONDO LO
004400*                       STANDARD DI REPARTO PER I NUOVI PROGRAMMI
004500*----------------------------------------------------------------
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.    IBM-370.
004900 OBJECT-COMPUTER.    IBM-370.
005000 SPECIAL-NAMES.
005100 C01 IS TOP-OF-FORM
005200 CLASS LETTERE-VALIDE IS 'A' THRU 'Z'
005300 UPSI-0 SWITCH-DEBUG.
005400*
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700 SELECT TIN-INPUT-FILE              ASSIGN TO TININP
005800 FILE STATUS TIF-FS.
005900 SELECT DECODE-OUTPUT-FILE          ASSIGN TO DECOUT
006000 FILE STATUS DOF-FS.
006100**
006200 DATA DIVISION.
006300*
006400 FILE SECTION.
006500* TIN-INPUT-FILE - CODICI FISCALI DA DECODIFICARE, UN CODICE
006600* PER RECORD, 16 BYTE FISSI
006700 FD  TIN-INPUT-FILE                    RECORDING F.
006800 01  TIN-INPUT-REC                     PIC X(16).
006900*
007000* DECODE-OUTPUT-FILE - SESSO/DATA/LUOGO DI NASCITA DECODIFICATI,
007100* UN RECORD PER OGNI RECORD LETTO DA TIN-INPUT-FILE, STESSO ORDINE
007200 FD  DECODE-OUTPUT-FILE                RECORDING F.
007300 01  DECODE-OUTPUT-REC                 PIC X(80).
007400*
007500 WORKING-STORAGE SECTION.
007600*
007700* TIN-RECORD - COPIA DI LAVORO DEL CODICE FISCALE LETTO
007800 COPY X61TIN.
007900*
008000* PLACE-TABLE-AREA - TABELLA COMUNI/STATI ESTERI, CARICATA UNA
008100* VOLTA SOLA ALL'AVVIO TRAMITE CALL A X61T003
008200 COPY X61PLT.
008300*
008400* DECODE-RECORD - SESSO/DATA/LUOGO DI NASCITA RESTITUITI DAL
008500* MOTORE DI DECODIFICA X61T002
008600 COPY X61DEC.
008700*
008800* TCL-CHECK-AREA - VERIFICA DELLA LUNGHEZZA EFFETTIVA DEL CODICE
008900* FISCALE LETTO (RQ CF-011), PREFISSO TCL (TIN CONTROL LENGTH)
009000 COPY X61CHK REPLACING ==:X:== BY ==TCL==.
009100*
009200* WS-LEN-TIN / WS-RETURN-CODE - SCALARI INDIPENDENTI DI SERVIZIO,
009300* NON APPARTENGONO AD ALCUN GRUPPO
009400 77  WS-LEN-TIN                        PIC 9(04) COMP.
009500 77  WS-RETURN-CODE                    PIC 9(02).
009600*
009700 LOCAL-STORAGE SECTION.
009800 01 LS-FILE-STATUSES.
009900 03 TIF-FS                 PIC XX.
010000 88 TIF-OK                   VALUE '00'.
010100 88 TIF-EOF                  VALUE '10'.
010200 03 DOF-FS                 PIC XX.
010300 88 DOF-OK                   VALUE '00'.
010400 03 FILLER                 PIC X(02).
010500*
010600 01 LS-CONTATORI.
010700 03 WS-CONTA-LETTI         PIC 9(06) COMP VALUE ZERO.
010800 03 WS-CONTA-SCRITTI       PIC 9(06) COMP VALUE ZERO.
010900 03 WS-CONTA-SCARTI        PIC 9(06) COMP VALUE ZERO.
011000 03 FILLER                 PIC X(02).
011100*
011200 PROCEDURE DIVISION.
011300*----------------------------------------------------------------
011400* 0010-INIZIO - PARAGRAFO DI GOVERNO: CARICA LA TABELLA COMUNI,
011500* APRE I FILE, PILOTA IL CICLO SEQUENZIALE E STAMPA IL RIEPILOGO
011600*----------------------------------------------------------------
011700 0010-INIZIO.
011800 DISPLAY ' ***** X61D001 - DECODIFICA CODICE FISCALE *****'.
011900 MOVE ZERO                         TO WS-RETURN-CODE.
012000 CALL 'X61T003' USING PLACE-TABLE-AREA
012100 WS-RETURN-CODE.
012200 PERFORM 0020-APRI-FILES THRU 0020-APRI-FILES-EXIT.
012300 PERFORM 0030-LEGGI-TIN THRU 0030-LEGGI-TIN-EXIT.
012400 PERFORM 0050-CICLO-DECODIFICA UNTIL TIF-EOF.
012500 PERFORM 0040-CHIUDI-FILES THRU 0040-CHIUDI-FILES-EXIT.
012600 DISPLAY ' RECORD LETTI   : ' WS-CONTA-LETTI.
012700 DISPLAY ' RECORD SCRITTI : ' WS-CONTA-SCRITTI.
012800 DISPLAY ' RECORD SCARTATI: ' WS-CONTA-SCARTI.
012900 GOBACK.
013000*
013100*----------------------------------------------------------------
013200* 0020-APRI-FILES - APERTURA DEI DUE FILE DEL LOTTO; GLI ERRORI
013300* DI OPEN SONO SOLO SEGNALATI A VIDEO, NON INTERROMPONO IL LOTTO
013400*----------------------------------------------------------------
013500 0020-APRI-FILES.
013600 OPEN INPUT  TIN-INPUT-FILE.
013700 IF NOT TIF-OK
013800 DISPLAY 'X61D001 - ERRORE APERTURA TIN-INPUT-FILE - FS: '
013900 TIF-FS
014000 END-IF.
014100 OPEN OUTPUT DECODE-OUTPUT-FILE.
014200 IF NOT DOF-OK
014300 DISPLAY 'X61D001 - ERRORE APERTURA DECODE-OUTPUT-FILE - FS: '
014400 DOF-FS
014500 END-IF.
014600 0020-APRI-FILES-EXIT.
014700 EXIT.
014800*
014900*----------------------------------------------------------------
015000* 0030-LEGGI-TIN - LETTURA DI UN CODICE FISCALE E TRAVASO NELLA
015100* COPIA DI LAVORO TIN-CODE; IN FINE-FILE O IN ERRORE DI LETTURA
015200* SI ESCE SUBITO CON GO TO, SENZA TOCCARE I CONTATORI
015300*----------------------------------------------------------------
015400 0030-LEGGI-TIN.
015500 READ TIN-INPUT-FILE.
015600 IF TIF-EOF
015700 GO TO 0030-LEGGI-TIN-EXIT
015800 END-IF.
015900 IF NOT TIF-OK
016000 DISPLAY 'X61D001 - ERRORE LETTURA TIN-INPUT-FILE - FS: '
016100 TIF-FS
016200 GO TO 0030-LEGGI-TIN-EXIT
016300 END-IF.
016400 ADD 1                             TO WS-CONTA-LETTI.
016500 MOVE TIN-INPUT-REC                 TO TIN-CODE.
016600 0030-LEGGI-TIN-EXIT.
016700 EXIT.
016800*
016900*----------------------------------------------------------------
017000* 0040-CHIUDI-FILES - CHIUSURA DEI DUE FILE A FINE LOTTO
017100*----------------------------------------------------------------
017200 0040-CHIUDI-FILES.
017300 CLOSE TIN-INPUT-FILE.
017400 CLOSE DECODE-OUTPUT-FILE.
017500 0040-CHIUDI-FILES-EXIT.
017600 EXIT.
017700*
017800*----------------------------------------------------------------
017900* 0050-CICLO-DECODIFICA - CORPO DEL CICLO PRINCIPALE: VERIFICA LA
018000* LUNGHEZZA DEL CODICE LETTO, RICHIAMA IL MOTORE DI DECODIFICA E
018100* SCRIVE IL RISULTATO
018200*----------------------------------------------------------------
018300 0050-CICLO-DECODIFICA.
018400 PERFORM 0060-VERIFICA-E-DECODIFICA
018500 THRU 0060-VERIFICA-E-DECODIFICA-EXIT.
018600 PERFORM 0030-LEGGI-TIN THRU 0030-LEGGI-TIN-EXIT.
018700*
018800*----------------------------------------------------------------
018900* 0060-VERIFICA-E-DECODIFICA - RQ CF-011: IL CODICE FISCALE DEVE
019000* OCCUPARE LE 16 POSIZIONI PER INTERO (REGOLA DI VALIDAZIONE TIN);
019100* UNA RIGA VUOTA O TRONCATA NON RAGGIUNGE MAI IL MOTORE DI
019200* DECODIFICA ED E' SCRITTA CON DEC-INVALID-TIN VALORIZZATO. SE
019300* LA VERIFICA FALLISCE SI SALTA DIRETTAMENTE ALLA SCRITTURA DEL
019400* RECORD DI SCARTO CON GO TO, SENZA RICHIAMARE X61T002
019500*----------------------------------------------------------------
019600 0060-VERIFICA-E-DECODIFICA.
019700 MOVE ZERO                         TO WS-LEN-TIN.
019800 INSPECT TIN-CODE TALLYING WS-LEN-TIN
019900 FOR CHARACTERS BEFORE INITIAL SPACE.
020000 MOVE WS-LEN-TIN                   TO TCL-CHECK-LENGTH.
020100 MOVE 16                           TO TCL-CHECK-EXPECTED.
020200 IF TCL-CHECK-LENGTH = TCL-CHECK-EXPECTED
020300 SET TCL-CHECK-OK               TO TRUE
020400 ELSE
020500 SET TCL-CHECK-INVALID          TO TRUE
020600 END-IF.
020700 IF NOT TCL-CHECK-OK
020800 INITIALIZE DECODE-RECORD
020900 MOVE TIN-CODE                  TO DEC-TIN-CODE
021000 SET DEC-INVALID-TIN            TO TRUE
021100 ADD 1                          TO WS-CONTA-SCARTI
021200 GO TO 0060-SCRIVI-DECODIFICA
021300 END-IF.
021400 MOVE ZERO                         TO WS-RETURN-CODE.
021500 CALL 'X61T002' USING TIN-RECORD
021600 PLACE-TABLE-AREA
021700 DECODE-RECORD
021800 WS-RETURN-CODE.
021900 0060-SCRIVI-DECODIFICA.
022000 MOVE DECODE-RECORD                TO DECODE-OUTPUT-REC.
022100 WRITE DECODE-OUTPUT-REC.
022200 IF DOF-OK
022300 ADD 1                          TO WS-CONTA-SCRITTI
022400 ELSE
022500 DISPLAY 'X61D001 - ERRORE SCRITTURA DECODE-OUTPUT-FILE - FS: '
022600 DOF-FS
022700 END-IF.
022800 0060-VERIFICA-E-DECODIFICA-EXIT.
022900 EXIT.
