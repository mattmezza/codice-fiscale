000100******************************************************************
000200* X61CHK   - AREA GENERICA DI VERIFICA LUNGHEZZA CAMPO
000300* **++ copybook generico, instanziato con COPY ... REPLACING
000400*      ==:X:== BY ==prefisso==; usata ovunque il sistema deve
000500*      verificare che un campo di lunghezza variabile (estratto
000600*      da una riga di testo) abbia l'esatta lunghezza richiesta
000700*      (regola di validazione Code/TIN) senza interrompere
000800*      l'elaborazione - l'esito e' restituito come flag
000900*------------------------------------------------------------------
001000* 02/09/89  ALAIMO      PRIMA STESURA - RQ CF-001
001100******************************************************************
001200 01  :X:-CHECK-AREA.
001300     05  :X:-CHECK-LENGTH         PIC 9(04) COMP.
001400     05  :X:-CHECK-EXPECTED       PIC 9(02).
001500     05  :X:-CHECK-EXPECTED-X REDEFINES :X:-CHECK-EXPECTED
001600                                  PIC X(02).
001700     05  :X:-CHECK-RESULT         PIC X(01).
001800         88  :X:-CHECK-OK             VALUE 'O'.
001900         88  :X:-CHECK-INVALID        VALUE 'I'.
002000     05  FILLER                   PIC X(01).
