000100******************************************************************
000200* X61MTH   - TABELLA LETTERE MESE DI NASCITA
000300* **++ sequenza fissa di 13 lettere; la lettera del mese di
000400*      nascita si ottiene indicizzando questa tabella con il
000500*      numero di mese (1-12); la 13a posizione (T) non e'
000600*      mai prodotta in codifica ma viene riconosciuta in fase
000700*      di decodifica come carattere fuori intervallo
000800*------------------------------------------------------------------
000900* 14/05/87  ALAIMO      PRIMA STESURA - RQ CF-001
001000******************************************************************
001100 01  MONTH-LETTER-AREA.
001200     05  MONTH-LETTER-STRING      PIC X(13) VALUE 'ABCDEHLMNPRST'.
001300     05  MONTH-LETTER-TABLE REDEFINES MONTH-LETTER-STRING.
001400         10  MONTH-LETTER OCCURS 13 TIMES
001500                          INDEXED BY MONTH-IDX
001600                          PIC X(01).
001700     05  MONTH-LAST-VALID         PIC 9(02) VALUE 12.
001800     05  FILLER                   PIC X(07).
