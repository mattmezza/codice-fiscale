      CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    X61T003.
000400 AUTHOR.        ALAIMO.
000500 INSTALLATION.  CED ALFA SPA - MILANO.
000600 DATE-WRITTEN.  02/09/89.
000700 DATE-COMPILED.
000800 SECURITY.      RISERVATO - USO INTERNO CED. DIFFUSIONE
000900 LIMITATA AL PERSONALE AUTORIZZATO.
001000*----------------------------------------------------------------
001100* X61T003  -  CARICAMENTO TABELLA COMUNI/STATI ESTERI DI NASCITA
001200* **++ legge sequenzialmente il file anagrafico dei comuni/stati
001300*      esteri (PLACE-FILE, una riga CSV per voce), ne ricostruisce
001400*      il tracciato fisso (PLACE-ENTRY) e carica la tabella in
001500*      memoria (PLACE-TABLE-AREA) ricevuta per LINKAGE, ordinata
001600*      per codice ISTAT crescente per consentire la SEARCH ALL in
001700*      fase di decodifica (X61T002). Richiamato una sola volta dal
001800*      driver di decodifica X61D001 prima del ciclo principale.
001900*      LE VOCI CHE FALLISCONO LA VALIDAZIONE (CODICE ISTAT O
002000*      PROVINCIA DI LUNGHEZZA ERRATA) SONO SCARTATE E CONTEGGIATE
002100*      IN WS-CONTA-SCARTI, SENZA INTERROMPERE IL CARICAMENTO DELLE
002200*      RESTANTI VOCI DEL FILE.
002300*----------------------------------------------------------------
002400* REGISTRO DELLE VARIANTI
002500*------------------------------------------------------------------
002600* 02/09/89  ALAIMO      PRIMA STESURA - RQ CF-001
002700* 18/06/92  ALAIMO      RQ CF-009 - GESTIONE COMUNE DI CONFINE
002800*                       (SEPARATORE ' * . ' NEL NOME) E STATO
002900*                       ESTERO (PROVINCIA 'EE')
003000* 18/06/92  ALAIMO      AGGIUNTA VERIFICA LUNGHEZZA CODICE ISTAT
003100*                       E PROVINCIA TRAMITE COPYBOOK GENERICO
003200*                       X61CHK (ISTANZIATO 2 VOLTE, PREFISSI
003300*                       ISC- E PRV-) - LE VOCI NON VALIDE SONO
003400*                       SCARTATE SENZA INTERROMPERE IL CARICO
003500* 11/03/94  BEPARDI     RQ CF-011 - ORDINAMENTO DELLA TABELLA PER
003600*                       CODICE ISTAT (BUBBLE SORT) DOPO IL CARICO,
003700*                       NECESSARIO PERCHE' IL FILE SORGENTE NON E'
003800*                       GARANTITO ORDINATO E LA RICERCA IN X61T002
003900*                       USA SEARCH ALL (RICERCA BINARIA)
004000* 07/02/96  BEPARDI     RQ CF-014 - SALTO RIGHE VUOTE O DI COMMENTO
004100*                       (PRIMO CARATTERE '*' O SPAZIO) NEL FILE
004200* 30/09/98  BEPARDI     RQ CF-013 - VERIFICA Y2K: PROGRAMMA SENZA
004300*                       CAMPI DATA, NESSUNA MODIFICA RICHIESTA
004400* 14/11/01  FERRERO     RQ CF-019 - NESSUNA MODIFICA FUNZIONALE,
004500*                       SOLO RIORDINO COMMENTI DI TESTATA
004600* 19/04/03  FERRERO     RQ CF-022 - PARAGRAFI RINUMERATI CON
004700*                       PREFISSO A 4 CIFRE E USCITA DI LETTURA
004800*                       RICONDOTTA A GO TO, SECONDO LO STANDARD
004900*                       DI REPARTO PER I NUOVI PROGRAMMI
005000*----------------------------------------------------------------
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.    IBM-370.
005400 OBJECT-COMPUTER.    IBM-370.
005500 SPECIAL-NAMES.
005600 C01 IS TOP-OF-FORM
005700 CLASS LETTERE-VALIDE IS 'A' THRU 'Z'
005800 UPSI-0 SWITCH-DEBUG.
005900*
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200* PLACE-FILE - ANAGRAFICA COMUNI/STATI ESTERI, UNA RIGA CSV PER
006300* VOCE: NOME (CON EVENTUALE NOME ESTERO), PROVINCIA, CODICE ISTAT
006400 SELECT PLACE-FILE                ASSIGN TO PLACEFIL
006500 FILE STATUS PLC-FS.
006600**
006700 DATA DIVISION.
006800*
006900 FILE SECTION.
007000* PLACE-FILE-REC - RIGA GREZZA DEL FILE ANAGRAFICO, 95 BYTE FISSI,
007100* SCOMPOSTA CAMPO PER CAMPO DA 0060-ELABORA-RIGA-COMUNE
007200 FD  PLACE-FILE                       RECORDING F.
007300 01  PLACE-FILE-REC                   PIC X(95).
007400*
007500 WORKING-STORAGE SECTION.
007600*
007700* WK-LITERALI - ALFABETI MAIUSCOLO/MINUSCOLO USATI PER INSPECT
007800* CONVERTING, PER NORMALIZZARE LA PROVINCIA LETTA DAL CSV IN
007900* MAIUSCOLO PRIMA DEL CONFRONTO CON 'EE' (STATO ESTERO)
008000 01 WK-LITERALI.
008100 03 WK-MAIUSCOLE           PIC X(26)
008200 VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
008300 03 WK-MINUSCOLE           PIC X(26)
008400 VALUE 'abcdefghijklmnopqrstuvwxyz'.
008500 03 FILLER                 PIC X(02).
008600*
008700* WK-RIGA-COMUNE - COPIA DI LAVORO DELLA RIGA LETTA; LA
008800* RIDEFINIZIONE WK-RIGA-COMUNE-INIZIO ISOLA IL PRIMO CARATTERE
008900* PER IL SALTO DELLE RIGHE VUOTE O DI COMMENTO (RQ CF-014)
009000 01 WK-RIGA-COMUNE                    PIC X(95).
009100 01 WK-RIGA-COMUNE-INIZIO REDEFINES WK-RIGA-COMUNE.
009200 03 WK-PRIMO-CARATTERE    PIC X(01).
009300 03 FILLER                PIC X(94).
009400*
009500* WS-PARSING-RIGA - CAMPI GREZZI OTTENUTI DALLA UNSTRING SULLA
009600* VIRGOLA, PRIMA DI QUALSIASI VALIDAZIONE O CLASSIFICAZIONE
009700 01 WS-PARSING-RIGA.
009800 03 WS-NOME-COMBINATO      PIC X(83).
009900 03 WS-PROVINCIA           PIC X(10).
010000 03 WS-LEN-PROVINCIA       PIC 9(04) COMP.
010100 03 WS-CODICE-ISTAT-RAW    PIC X(10).
010200 03 WS-LEN-CODICE          PIC 9(04) COMP.
010300 03 FILLER                 PIC X(02).
010400*
010500* X61CHK - COPYBOOK GENERICO DI VERIFICA LUNGHEZZA, ISTANZIATO
010600* DUE VOLTE: ISC- PER IL CODICE ISTAT (ATTESI 4 CARATTERI) E
010700* PRV- PER LA PROVINCIA DEI COMUNI ORDINARI (ATTESI 2 CARATTERI)
010800 COPY X61CHK REPLACING ==:X:== BY ==ISC==.
010900*
011000 COPY X61CHK REPLACING ==:X:== BY ==PRV==.
011100*
011200* X61PLC - TRACCIATO FISSO DI UNA SINGOLA VOCE GIA' CLASSIFICATA
011300* (COMUNE ORDINARIO, COMUNE DI CONFINE O STATO ESTERO)
011400 COPY X61PLC.
011500*
011600* WS-VOCE-SCAMBIO - AREA DI APPOGGIO PER LO SCAMBIO DI DUE VOCI
011700* ADIACENTI DURANTE L'ORDINAMENTO A BOLLA (0140-SCAMBIA-VOCI)
011800 01 WS-VOCE-SCAMBIO.
011900 03 WS-SC-NOME-ITALIANO    PIC X(40).
012000 03 WS-SC-PROVINCIA        PIC X(02).
012100 03 WS-SC-CODICE           PIC X(04).
012200 03 WS-SC-TIPO             PIC X(01).
012300 03 WS-SC-NOME-ESTERO      PIC X(40).
012400 03 FILLER                 PIC X(03).
012500*
012600* WS-ORDINAMENTO - INDICI E LIMITI DEL DOPPIO CICLO DI BOLLA
012700 01 WS-ORDINAMENTO.
012800 03 WS-IDX-I               PIC 9(04) COMP.
012900 03 WS-IDX-J               PIC 9(04) COMP.
013000 03 WS-IDX-J-PIU-1         PIC 9(04) COMP.
013100 03 WS-LIMITE-J            PIC 9(04) COMP.
013200 03 FILLER                 PIC X(02).
013300*
013400 LOCAL-STORAGE SECTION.
013500 01 LS-FILE-STATUSES.
013600 03 PLC-FS                 PIC XX.
013700 88 PLC-OK                   VALUE '00'.
013800 88 PLC-EOF                  VALUE '10'.
013900 03 FILLER                 PIC X(02).
014000*
014100 01 LS-CONTATORI.
014200 03 WS-CONTA-SCARTI        PIC 9(04) COMP VALUE ZERO.
014300 03 FILLER                 PIC X(02).
014400*
014500* LS-RIGA-VALIDA-SW - ESITO DI VALIDAZIONE DELLA RIGA CORRENTE;
014600* SCALARE INDIPENDENTE CON I DUE SOLI VALORI AMMESSI SOTTO 88-LEVEL
014700 77 LS-RIGA-VALIDA-SW        PIC X(01).
014800 88 RIGA-VALIDA                VALUE 'S'.
014900 88 RIGA-NON-VALIDA            VALUE 'N'.
015000*
015100 LINKAGE SECTION.
015200* PLACE-TABLE-AREA - TABELLA CARICATA IN QUESTO PROGRAMMA E
015300* RESTITUITA AL CHIAMANTE, GIA' ORDINATA PER PT-CODE CRESCENTE
015400 COPY X61PLT.
015500*
015600* WS-RETURN-CODE - CODICE DI RITORNO: 16 SE ANOMALIA DI
015700* OPEN/READ/CLOSE SUL FILE ANAGRAFICO, ZERO ALTRIMENTI
015800 01 WS-RETURN-CODE           PIC 9(02).
015900*
016000 PROCEDURE DIVISION USING PLACE-TABLE-AREA
016100 WS-RETURN-CODE.
016200*----------------------------------------------------------------
016300* 0010-INIZIO - PARAGRAFO DI GOVERNO: APRE IL FILE ANAGRAFICO,
016400* PILOTA IL CICLO DI CARICAMENTO, ORDINA LA TABELLA OTTENUTA E
016500* STAMPA IL RIEPILOGO VOCI CARICATE/SCARTATE
016600*----------------------------------------------------------------
016700 0010-INIZIO.
016800 DISPLAY ' ***** X61T003 - CARICO TABELLA COMUNI *****'.
016900 MOVE ZERO                       TO WS-RETURN-CODE.
017000 MOVE ZERO                       TO PLACE-TABLE-TOTAL.
017100 MOVE ZERO                       TO WS-CONTA-SCARTI.
017200 PERFORM 0020-APRI-FILE-COMUNI THRU 0020-APRI-FILE-COMUNI-EXIT.
017300 PERFORM 0030-LEGGI-RIGA-COMUNE THRU 0030-LEGGI-RIGA-COMUNE-EXIT.
017400 PERFORM 0050-CICLO-CARICAMENTO UNTIL PLC-EOF.
017500 PERFORM 0040-CHIUDI-FILE-COMUNI
017600 THRU 0040-CHIUDI-FILE-COMUNI-EXIT.
017700 PERFORM 0110-ORDINA-TABELLA-COMUNI
017800 THRU 0110-ORDINA-TABELLA-COMUNI-EXIT.
017900 DISPLAY ' VOCI CARICATE  : ' PLACE-TABLE-TOTAL.
018000 DISPLAY ' VOCI SCARTATE  : ' WS-CONTA-SCARTI.
018100 GOBACK.
018200*
018300*----------------------------------------------------------------
018400* 0020-APRI-FILE-COMUNI - APERTURA DEL FILE ANAGRAFICO DEI
018500* COMUNI; L'ERRORE DI OPEN E' SEGNALATO A VIDEO E RIPORTATO AL
018600* CHIAMANTE TRAMITE WS-RETURN-CODE 16
018700*----------------------------------------------------------------
018800 0020-APRI-FILE-COMUNI.
018900 OPEN INPUT PLACE-FILE.
019000 IF NOT PLC-OK
019100 DISPLAY 'X61T003 - ERRORE APERTURA PLACE-FILE - FS: '
019200 PLC-FS
019300 MOVE 16                      TO WS-RETURN-CODE
019400 END-IF.
019500 0020-APRI-FILE-COMUNI-EXIT.
019600 EXIT.
019700*
019800*----------------------------------------------------------------
019900* 0030-LEGGI-RIGA-COMUNE - LETTURA DI UNA RIGA DEL FILE
020000* ANAGRAFICO; IN FINE-FILE O IN ERRORE DI LETTURA SI ESCE SUBITO
020100* CON GO TO, SENZA TRAVASARE LA RIGA NELLA COPIA DI LAVORO
020200*----------------------------------------------------------------
020300 0030-LEGGI-RIGA-COMUNE.
020400 READ PLACE-FILE.
020500 IF PLC-EOF
020600 GO TO 0030-LEGGI-RIGA-COMUNE-EXIT
020700 END-IF.
020800 IF NOT PLC-OK
020900 DISPLAY 'X61T003 - ERRORE LETTURA PLACE-FILE - FS: '
021000 PLC-FS
021100 MOVE 16                      TO WS-RETURN-CODE
021200 GO TO 0030-LEGGI-RIGA-COMUNE-EXIT
021300 END-IF.
021400 MOVE PLACE-FILE-REC              TO WK-RIGA-COMUNE.
021500 0030-LEGGI-RIGA-COMUNE-EXIT.
021600 EXIT.
021700*
021800*----------------------------------------------------------------
021900* 0040-CHIUDI-FILE-COMUNI - CHIUSURA DEL FILE ANAGRAFICO A FINE
022000* CARICAMENTO
022100*----------------------------------------------------------------
022200 0040-CHIUDI-FILE-COMUNI.
022300 CLOSE PLACE-FILE.
022400 IF NOT PLC-OK
022500 DISPLAY 'X61T003 - ERRORE CHIUSURA PLACE-FILE - FS: '
022600 PLC-FS
022700 MOVE 16                      TO WS-RETURN-CODE
022800 END-IF.
022900 0040-CHIUDI-FILE-COMUNI-EXIT.
023000 EXIT.
023100*
023200*----------------------------------------------------------------
023300* 0050-CICLO-CARICAMENTO - CORPO DEL CICLO PRINCIPALE; SALTA LE
023400* RIGHE VUOTE O DI COMMENTO (PRIMO CARATTERE SPAZIO O '*'), PER
023500* LE RESTANTI ELABORA LA RIGA E LEGGE LA SUCCESSIVA
023600*----------------------------------------------------------------
023700 0050-CICLO-CARICAMENTO.
023800 IF WK-PRIMO-CARATTERE NOT = '*' AND
023900 WK-PRIMO-CARATTERE NOT = SPACE
024000 PERFORM 0060-ELABORA-RIGA-COMUNE
024100 THRU 0060-ELABORA-RIGA-COMUNE-EXIT
024200 END-IF.
024300 PERFORM 0030-LEGGI-RIGA-COMUNE THRU 0030-LEGGI-RIGA-COMUNE-EXIT.
024400*
024500*----------------------------------------------------------------
024600* 0060-ELABORA-RIGA-COMUNE - SCOMPONE LA RIGA CSV IN NOME
024700* COMBINATO, PROVINCIA E CODICE ISTAT (DIVISIONE PER VIRGOLA),
024800* VERIFICA LA LUNGHEZZA DEL CODICE ISTAT (RQ CF-001 - REGOLA DI
024900* VALIDAZIONE CODE) E CLASSIFICA LA VOCE COME COMUNE DI CONFINE,
025000* STATO ESTERO O COMUNE ORDINARIO. UNA VOCE SCARTATA NON VIENE
025100* AGGIUNTA ALLA TABELLA, MA E' CONTEGGIATA TRA GLI SCARTI
025200*----------------------------------------------------------------
025300 0060-ELABORA-RIGA-COMUNE.
025400 SET RIGA-VALIDA                 TO TRUE.
025500 INITIALIZE WS-PARSING-RIGA PLACE-ENTRY.
025600 UNSTRING WK-RIGA-COMUNE DELIMITED BY ','
025700 INTO WS-NOME-COMBINATO
025800 WS-PROVINCIA           COUNT IN WS-LEN-PROVINCIA
025900 WS-CODICE-ISTAT-RAW    COUNT IN WS-LEN-CODICE
026000 END-UNSTRING.
026100 INSPECT WS-PROVINCIA CONVERTING WK-MINUSCOLE TO WK-MAIUSCOLE.
026200 MOVE WS-LEN-CODICE                TO ISC-CHECK-LENGTH.
026300 MOVE 04                           TO ISC-CHECK-EXPECTED.
026400 IF ISC-CHECK-LENGTH = ISC-CHECK-EXPECTED
026500 SET ISC-CHECK-OK               TO TRUE
026600 ELSE
026700 SET ISC-CHECK-INVALID          TO TRUE
026800 SET RIGA-NON-VALIDA            TO TRUE
026900 END-IF.
027000 IF RIGA-VALIDA
027100 MOVE WS-CODICE-ISTAT-RAW(1:4)  TO PLACE-CODE
027200 UNSTRING WS-NOME-COMBINATO DELIMITED BY ' * . '
027300 INTO PLACE-NAME-ITALIAN
027400 PLACE-NAME-FOREIGN
027500 END-UNSTRING
027600 IF PLACE-NAME-FOREIGN NOT = SPACES
027700 PERFORM 0070-CLASSIFICA-COMUNE-CONFINE
027800 THRU 0070-CLASSIFICA-COMUNE-CONFINE-EXIT
027900 ELSE
028000 IF WS-PROVINCIA(1:2) = 'EE'
028100 PERFORM 0080-CLASSIFICA-STATO-ESTERO
028200 THRU 0080-CLASSIFICA-STATO-ESTERO-EXIT
028300 ELSE
028400 PERFORM 0090-CLASSIFICA-COMUNE-ORDINARIO
028500 THRU 0090-CLASSIFICA-COMUNE-ORDINARIO-EXIT
028600 END-IF
028700 END-IF
028800 END-IF.
028900 IF RIGA-VALIDA
029000 PERFORM 0100-AGGIUNGI-VOCE-TABELLA
029100 THRU 0100-AGGIUNGI-VOCE-TABELLA-EXIT
029200 ELSE
029300 ADD 1                          TO WS-CONTA-SCARTI
029400 END-IF.
029500 0060-ELABORA-RIGA-COMUNE-EXIT.
029600 EXIT.
029700*
029800*----------------------------------------------------------------
029900* 0070-CLASSIFICA-COMUNE-CONFINE - LA VOCE HA UN NOME ESTERO
030000* (DOPO IL SEPARATORE ' * . '): E' UN COMUNE DI CONFINE, LA
030100* PROVINCIA E' PRESA DAL CSV COSI' COM'E'
030200*----------------------------------------------------------------
030300 0070-CLASSIFICA-COMUNE-CONFINE.
030400 SET PLACE-TYPE-BORDER            TO TRUE.
030500 MOVE WS-PROVINCIA(1:2)            TO PLACE-PROVINCE.
030600 0070-CLASSIFICA-COMUNE-CONFINE-EXIT.
030700 EXIT.
030800*
030900*----------------------------------------------------------------
031000* 0080-CLASSIFICA-STATO-ESTERO - PROVINCIA 'EE' E NESSUN NOME
031100* ESTERO: E' UNO STATO ESTERO, LA PROVINCIA E' FORZATA A 'EE'
031200*----------------------------------------------------------------
031300 0080-CLASSIFICA-STATO-ESTERO.
031400 SET PLACE-TYPE-FOREIGN           TO TRUE.
031500 MOVE 'EE'                         TO PLACE-PROVINCE.
031600 0080-CLASSIFICA-STATO-ESTERO-EXIT.
031700 EXIT.
031800*
031900*----------------------------------------------------------------
032000* 0090-CLASSIFICA-COMUNE-ORDINARIO - REGOLA DI COSTRUZIONE CITY:
032100* LA PROVINCIA DEVE ESSERE DI ESATTAMENTE 2 CARATTERI, ALTRIMENTI
032200* LA RIGA E' SCARTATA
032300*----------------------------------------------------------------
032400 0090-CLASSIFICA-COMUNE-ORDINARIO.
032500 MOVE WS-LEN-PROVINCIA             TO PRV-CHECK-LENGTH.
032600 MOVE 02                           TO PRV-CHECK-EXPECTED.
032700 IF PRV-CHECK-LENGTH = PRV-CHECK-EXPECTED
032800 SET PRV-CHECK-OK               TO TRUE
032900 SET PLACE-TYPE-CITY            TO TRUE
033000 MOVE WS-PROVINCIA(1:2)         TO PLACE-PROVINCE
033100 ELSE
033200 SET PRV-CHECK-INVALID          TO TRUE
033300 SET RIGA-NON-VALIDA            TO TRUE
033400 END-IF.
033500 0090-CLASSIFICA-COMUNE-ORDINARIO-EXIT.
033600 EXIT.
033700*
033800*----------------------------------------------------------------
033900* 0100-AGGIUNGI-VOCE-TABELLA - ACCODA LA VOCE CLASSIFICATA IN
034000* CODA ALLA TABELLA, NELL'ORDINE DI LETTURA DEL FILE (L'ORDINE
034100* PER CODICE ISTAT E' OTTENUTO SOLO DOPO DA 0110-ORDINA-TABELLA-
034200* COMUNI)
034300*----------------------------------------------------------------
034400 0100-AGGIUNGI-VOCE-TABELLA.
034500 ADD 1                             TO PLACE-TABLE-TOTAL.
034600 SET PT-IDX                        TO PLACE-TABLE-TOTAL.
034700 MOVE PLACE-NAME-ITALIAN  TO PT-NAME-ITALIAN(PT-IDX).
034800 MOVE PLACE-PROVINCE      TO PT-PROVINCE(PT-IDX).
034900 MOVE PLACE-CODE          TO PT-CODE(PT-IDX).
035000 MOVE PLACE-TYPE          TO PT-TYPE(PT-IDX).
035100 MOVE PLACE-NAME-FOREIGN  TO PT-NAME-FOREIGN(PT-IDX).
035200 0100-AGGIUNGI-VOCE-TABELLA-EXIT.
035300 EXIT.
035400*
035500*----------------------------------------------------------------
035600* 0110-ORDINA-TABELLA-COMUNI - ORDINAMENTO A BOLLA PER PT-CODE
035700* CRESCENTE; IL FILE SORGENTE NON E' GARANTITO ORDINATO E LA
035800* RICERCA IN DECODIFICA (X61T002) RICHIEDE SEARCH ALL. CON 0 O 1
035900* SOLA VOCE L'ORDINAMENTO E' GIA' BANALMENTE VERO E SI SALTA
036000*----------------------------------------------------------------
036100 0110-ORDINA-TABELLA-COMUNI.
036200 IF PLACE-TABLE-TOTAL > 1
036300 PERFORM 0120-CICLO-ESTERNO-ORDINAMENTO
036400 VARYING WS-IDX-I FROM 1 BY 1
036500 UNTIL WS-IDX-I > PLACE-TABLE-TOTAL - 1
036600 END-IF.
036700 0110-ORDINA-TABELLA-COMUNI-EXIT.
036800 EXIT.
036900*
037000*----------------------------------------------------------------
037100* 0120-CICLO-ESTERNO-ORDINAMENTO - UN PASSAGGIO DEL BOLLA:
037200* AD OGNI PASSAGGIO IL LIMITE DEL CICLO INTERNO SI ACCORCIA DI
037300* UNA POSIZIONE, PERCHE' LA VOCE PIU' GRANDE E' GIA' IN FONDO
037400*----------------------------------------------------------------
037500 0120-CICLO-ESTERNO-ORDINAMENTO.
037600 COMPUTE WS-LIMITE-J = PLACE-TABLE-TOTAL - WS-IDX-I.
037700 PERFORM 0130-CICLO-INTERNO-ORDINAMENTO
037800 VARYING WS-IDX-J FROM 1 BY 1
037900 UNTIL WS-IDX-J > WS-LIMITE-J.
038000*
038100*----------------------------------------------------------------
038200* 0130-CICLO-INTERNO-ORDINAMENTO - CONFRONTA DUE VOCI ADIACENTI E
038300* LE SCAMBIA SE FUORI ORDINE
038400*----------------------------------------------------------------
038500 0130-CICLO-INTERNO-ORDINAMENTO.
038600 COMPUTE WS-IDX-J-PIU-1 = WS-IDX-J + 1.
038700 IF PT-CODE(WS-IDX-J) > PT-CODE(WS-IDX-J-PIU-1)
038800 PERFORM 0140-SCAMBIA-VOCI THRU 0140-SCAMBIA-VOCI-EXIT
038900 END-IF.
039000*
039100*----------------------------------------------------------------
039200* 0140-SCAMBIA-VOCI - SCAMBIO DI DUE VOCI ADIACENTI DELLA TABELLA,
039300* CAMPO PER CAMPO, TRAMITE L'AREA DI APPOGGIO WS-VOCE-SCAMBIO
039400*----------------------------------------------------------------
039500 0140-SCAMBIA-VOCI.
039600 MOVE PT-NAME-ITALIAN(WS-IDX-J)    TO WS-SC-NOME-ITALIANO.
039700 MOVE PT-PROVINCE(WS-IDX-J)        TO WS-SC-PROVINCIA.
039800 MOVE PT-CODE(WS-IDX-J)            TO WS-SC-CODICE.
039900 MOVE PT-TYPE(WS-IDX-J)            TO WS-SC-TIPO.
040000 MOVE PT-NAME-FOREIGN(WS-IDX-J)    TO WS-SC-NOME-ESTERO.
040100 MOVE PT-NAME-ITALIAN(WS-IDX-J-PIU-1)
040200 TO PT-NAME-ITALIAN(WS-IDX-J).
040300 MOVE PT-PROVINCE(WS-IDX-J-PIU-1)  TO PT-PROVINCE(WS-IDX-J).
040400 MOVE PT-CODE(WS-IDX-J-PIU-1)      TO PT-CODE(WS-IDX-J).
040500 MOVE PT-TYPE(WS-IDX-J-PIU-1)      TO PT-TYPE(WS-IDX-J).
040600 MOVE PT-NAME-FOREIGN(WS-IDX-J-PIU-1)
040700 TO PT-NAME-FOREIGN(WS-IDX-J).
040800 MOVE WS-SC-NOME-ITALIANO
040900 TO PT-NAME-ITALIAN(WS-IDX-J-PIU-1).
041000 MOVE WS-SC-PROVINCIA TO PT-PROVINCE(WS-IDX-J-PIU-1).
041100 MOVE WS-SC-CODICE    TO PT-CODE(WS-IDX-J-PIU-1).
041200 MOVE WS-SC-TIPO      TO PT-TYPE(WS-IDX-J-PIU-1).
041300 MOVE WS-SC-NOME-ESTERO
041400 TO PT-NAME-FOREIGN(WS-IDX-J-PIU-1).
041500 0140-SCAMBIA-VOCI-EXIT.
041600 EXIT.
